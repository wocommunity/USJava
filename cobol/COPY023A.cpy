000100*================================================================*        
000110* BOOK........: COPY023A                                                  
000120* DESCRICAO...: TOTAIS DE CONTROLE DO PROCESSAMENTO (TRAILER)             
000130*               USADO PELO LOTE DE PUNICAO E PELO LOTE DE IMPOSTO         
000140* PROGRAMADOR.: JOSE ROBERTO - COBOLDICAS                                 
000150* DATA........: 11/03/1988                                                
000160* TAMANHO.....: 00033                                                     
000170*----------------------------------------------------------------*        
000180* CT-RECORD-COUNT         = QUANTIDADE DE REGISTROS PROCESSADOS           
000190* CT-TOTAL-FINE           = SOMA DAS MULTAS DO LOTE DE PUNICAO            
000200* CT-TOTAL-TAX            = SOMA DO IMPOSTO DO LOTE DE VEICULOS           
000210* CT-INVALID-PERSIDNO-COUNT = QTE DE IDENTIFICACOES INVALIDAS             
000220*----------------------------------------------------------------*        
000230* HISTORICO DE ALTERACOES                                                 
000240* 11/03/1988 JRS CHAMADO 0001 - CRIACAO DO BOOK                           
000250* 14/02/1990 JRS CHAMADO 0066 - INCLUSAO CT-TOTAL-TAX (LOTE PESO)         
000260* 24/01/1999 AMC CHAMADO 2041 - REVISAO BUGAY2K - SEM IMPACTO             
000270*================================================================*        
000280 01  COPY023A-HEADER.                                                     
000290     05  COPY023A-COD-BOOK       PIC X(08) VALUE 'COPY023A'.              
000300     05  COPY023A-TAM-BOOK       PIC 9(05) VALUE 00033.                   
000310 01  COPY023A-REGISTRO.                                                   
000320     05  CT-RECORD-COUNT          PIC 9(07).                              
000330     05  CT-TOTAL-FINE            PIC 9(09).                              
000340     05  CT-TOTAL-FINE-PARTES REDEFINES CT-TOTAL-FINE.                    
000350         10  CT-TOTAL-FINE-MILHOES PIC 9(03).                             
000360         10  CT-TOTAL-FINE-RESTO   PIC 9(06).                             
000370     05  CT-TOTAL-TAX             PIC 9(09).                              
000380     05  CT-INVALID-PERSIDNO-COUNT PIC 9(05).                             
000390     05  FILLER                   PIC X(03).                              
000400*                                                                         
000410 77  CT-LOTE-VAZIO                PIC X(01) VALUE 'N'.                    
000420     88  CT-LOTE-SEM-REGISTROS            VALUE 'S'.                      
000430     88  CT-LOTE-COM-REGISTROS            VALUE 'N'.                      
