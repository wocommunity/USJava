000100*================================================================*        
000110* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS                                  
000120* DESCRICAO..: CALCULO DA PUNICAO POR CONDUCAO SOB EFEITO DE              
000130*              DROGA (PESQUISA POR TIPO DE DROGA NO SANGUE)               
000140* NOME.......: PUNDRG01                                                   
000150*================================================================*        
000160 IDENTIFICATION DIVISION.                                                 
000170 PROGRAM-ID.    PUNDRG01.                                                 
000180 AUTHOR.        JOSE ROBERTO.                                             
000190 INSTALLATION.  UMFERDARSTOFA - CPD MULTAS E IMPOSTO RODOVIARIO.          
000200 DATE-WRITTEN.  03/08/1988.                                               
000210 DATE-COMPILED.                                                           
000220 SECURITY.      CONFIDENCIAL - USO INTERNO UMFERDARSTOFA.                 
000230*----------------------------------------------------------------*        
000240*    HISTORICO DE ALTERACOES                                              
000250*----------------------------------------------------------------*        
000260* 03/08/1988 JRS CHAMADO 0033 - PROGRAMA ORIGINAL, TABELAS DE             
000270*                ANFETAMINA E CANABIS (2 FAIXAS CADA).                    
000280* 19/05/1993 JRS CHAMADO 0336 - INCLUIDAS TABELAS DE MDMA (1              
000290*                FAIXA) E COCAINA (2 FAIXAS).                             
000300* 24/01/1999 AMC CHAMADO 2041 - REVISAO BUGAY2K - SEM IMPACTO.            
000310* 11/06/2001 LFM CHAMADO 2977 - PASSA A DELEGAR A PESQUISA DE             
000320*                FAIXA AO SUBPROGRAMA COMUM PUNLOOK1.                     
000330*================================================================*        
000340 ENVIRONMENT DIVISION.                                                    
000350 CONFIGURATION SECTION.                                                   
000360 SOURCE-COMPUTER. IBM-370.                                                
000370 OBJECT-COMPUTER. IBM-370.                                                
000380 SPECIAL-NAMES.                                                           
000390     C01 IS TOP-OF-FORM                                                   
000400     CLASS CLASSE-NUMERICA IS '0' THRU '9'                                
000410     UPSI-0 ON STATUS IS WRK-DEBUG-LIGADO                                 
000420            OFF STATUS IS WRK-DEBUG-DESLIGADO.                            
000430*================================================================*        
000440 DATA DIVISION.                                                           
000450 WORKING-STORAGE SECTION.                                                 
000460 01  WRK-SUBSCRITOS.                                                      
000470     05  WRK-IDX                 PIC 9(02) COMP.                          
000480     05  FILLER                  PIC X(02).                               
000490*----------------------------------------------------------------*        
000500*    CODIGO DA DROGA, JUSTIFICADO A ESQUERDA, CONVERTIDO PARA             
000510*    MAIUSCULO ANTES DA COMPARACAO (VER COD. 04 NA TABELA DE ERRO)        
000520*----------------------------------------------------------------*        
000530 01  WRK-DRUG-CODE               PIC X(10) VALUE SPACES.                  
000540*----------------------------------------------------------------*        
000550*    TABELA 1 - ANFETAMINA (2 FAIXAS)                                     
000560*----------------------------------------------------------------*        
000570 01  WRK-TAB-ANFET-LIT.                                                   
000580     05  FILLER PIC 9(03)V9(02) VALUE 000.01.                             
000590     05  FILLER PIC 9(07)       VALUE 0070000.                            
000600     05  FILLER PIC 9(02)       VALUE 04.                                 
000610     05  FILLER PIC 9(01)       VALUE 0.                                  
000620     05  FILLER PIC 9(03)V9(02) VALUE 170.00.                             
000630     05  FILLER PIC 9(07)       VALUE 0140000.                            
000640     05  FILLER PIC 9(02)       VALUE 12.                                 
000650     05  FILLER PIC 9(01)       VALUE 0.                                  
000660 01  WRK-TAB-ANFET REDEFINES WRK-TAB-ANFET-LIT.                           
000670     05  WRK-TAB1-LINHA          OCCURS 2 TIMES.                          
000680         10  WRK-TAB1-LOWER      PIC 9(03)V9(02).                         
000690         10  WRK-TAB1-FINE       PIC 9(07).                               
000700         10  WRK-TAB1-MONTHS     PIC 9(02).                               
000710         10  WRK-TAB1-POINTS     PIC 9(01).                               
000720*----------------------------------------------------------------*        
000730*    TABELA 2 - CANABIS (2 FAIXAS)                                        
000740*----------------------------------------------------------------*        
000750 01  WRK-TAB-CANAB-LIT.                                                   
000760     05  FILLER PIC 9(03)V9(02) VALUE 000.01.                             
000770     05  FILLER PIC 9(07)       VALUE 0070000.                            
000780     05  FILLER PIC 9(02)       VALUE 04.                                 
000790     05  FILLER PIC 9(01)       VALUE 0.                                  
000800     05  FILLER PIC 9(03)V9(02) VALUE 002.00.                             
000810     05  FILLER PIC 9(07)       VALUE 0140000.                            
000820     05  FILLER PIC 9(02)       VALUE 12.                                 
000830     05  FILLER PIC 9(01)       VALUE 0.                                  
000840 01  WRK-TAB-CANAB REDEFINES WRK-TAB-CANAB-LIT.                           
000850     05  WRK-TAB2-LINHA          OCCURS 2 TIMES.                          
000860         10  WRK-TAB2-LOWER      PIC 9(03)V9(02).                         
000870         10  WRK-TAB2-FINE       PIC 9(07).                               
000880         10  WRK-TAB2-MONTHS     PIC 9(02).                               
000890         10  WRK-TAB2-POINTS     PIC 9(01).                               
000900*----------------------------------------------------------------*        
000910*    TABELA 3 - MDMA (1 FAIXA)                                            
000920*----------------------------------------------------------------*        
000930 01  WRK-TAB-MDMA-LIT.                                                    
000940     05  FILLER PIC 9(03)V9(02) VALUE 220.00.                             
000950     05  FILLER PIC 9(07)       VALUE 0140000.                            
000960     05  FILLER PIC 9(02)       VALUE 12.                                 
000970     05  FILLER PIC 9(01)       VALUE 0.                                  
000980 01  WRK-TAB-MDMA REDEFINES WRK-TAB-MDMA-LIT.                             
000990     05  WRK-TAB3-LINHA          OCCURS 1 TIMES.                          
001000         10  WRK-TAB3-LOWER      PIC 9(03)V9(02).                         
001010         10  WRK-TAB3-FINE       PIC 9(07).                               
001020         10  WRK-TAB3-MONTHS     PIC 9(02).                               
001030         10  WRK-TAB3-POINTS     PIC 9(01).                               
001040*----------------------------------------------------------------*        
001050*    TABELA 4 - COCAINA (2 FAIXAS)                                        
001060*----------------------------------------------------------------*        
001070 01  WRK-TAB-COCAI-LIT.                                                   
001080     05  FILLER PIC 9(03)V9(02) VALUE 000.01.                             
001090     05  FILLER PIC 9(07)       VALUE 0070000.                            
001100     05  FILLER PIC 9(02)       VALUE 04.                                 
001110     05  FILLER PIC 9(01)       VALUE 0.                                  
001120     05  FILLER PIC 9(03)V9(02) VALUE 030.00.                             
001130     05  FILLER PIC 9(07)       VALUE 0140000.                            
001140     05  FILLER PIC 9(02)       VALUE 12.                                 
001150     05  FILLER PIC 9(01)       VALUE 0.                                  
001160 01  WRK-TAB-COCAI REDEFINES WRK-TAB-COCAI-LIT.                           
001170     05  WRK-TAB4-LINHA          OCCURS 2 TIMES.                          
001180         10  WRK-TAB4-LOWER      PIC 9(03)V9(02).                         
001190         10  WRK-TAB4-FINE       PIC 9(07).                               
001200         10  WRK-TAB4-MONTHS     PIC 9(02).                               
001210         10  WRK-TAB4-POINTS     PIC 9(01).                               
001220*----------------------------------------------------------------*        
001230*    AREA DE TRABALHO DA PESQUISA DE FAIXA (LINKAGE DO PUNLOOK1)          
001240*----------------------------------------------------------------*        
001250 COPY COPY024A.                                                           
001260*================================================================*        
001270 LINKAGE SECTION.                                                         
001280*    INFRACAO RECEBIDA E RESULTADO A DEVOLVER                             
001290 COPY COPY020A.                                                           
001300 COPY COPY021A.                                                           
001310*================================================================*        
001320 PROCEDURE DIVISION USING COPY020A-REGISTRO                               
001330                          COPY021A-REGISTRO.                              
001340*----------------------------------------------------------------*        
001350*    PROCESSAMENTO PRINCIPAL                                              
001360*----------------------------------------------------------------*        
001370 0000-CALCULAR                   SECTION.                                 
001380*----------------------------------------------------------------*        
001390     MOVE '00' TO PR-ERROR-CODE                                           
001400     MOVE VR-DRUG-CODE TO WRK-DRUG-CODE                                   
001410     INSPECT WRK-DRUG-CODE CONVERTING                                     
001420        'abcdefghijklmnopqrstuvwxyz' TO                                   
001430        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                      
001440     PERFORM 0001-MONTAR-TABELA      THRU 0001-FIM                        
001450     IF PR-ERROR-CODE EQUAL '00'                                          
001460        PERFORM 0005-EXECUTAR-PESQUISA  THRU 0005-FIM                     
001470        PERFORM 0006-GRAVAR-RESULTADO   THRU 0006-FIM                     
001480     ELSE                                                                 
001490        MOVE 0 TO PR-FINE PR-MONTHS-NO-LICENSE                            
001500                          PR-PUNISHMENT-POINTS                            
001510        MOVE 'N' TO PR-MATCHED                                            
001520     END-IF                                                               
001530     GOBACK                                                               
001540     .                                                                    
001550*----------------------------------------------------------------*        
001560 0000-FIM.                       EXIT.                                    
001570*----------------------------------------------------------------*        
001580*    SELECIONA A TABELA PELO NOME DA DROGA (CODIGO DE ERRO 02)            
001590*----------------------------------------------------------------*        
001600 0001-MONTAR-TABELA               SECTION.                                
001610*----------------------------------------------------------------*        
001620     IF WRK-DRUG-CODE EQUAL 'AMPHETAMIN'                                  
001630        MOVE 2 TO PT-ROW-COUNT                                            
001640        MOVE 1 TO WRK-IDX                                                 
001650        PERFORM 0021-COPIAR-LINHA-1 THRU 0021-FIM                         
001660           UNTIL WRK-IDX GREATER 2                                        
001670     ELSE                                                                 
001680        IF WRK-DRUG-CODE EQUAL 'CANNABIS'                                 
001690           MOVE 2 TO PT-ROW-COUNT                                         
001700           MOVE 1 TO WRK-IDX                                              
001710           PERFORM 0022-COPIAR-LINHA-2 THRU 0022-FIM                      
001720              UNTIL WRK-IDX GREATER 2                                     
001730        ELSE                                                              
001740           IF WRK-DRUG-CODE EQUAL 'MDMA'                                  
001750              MOVE 1 TO PT-ROW-COUNT                                      
001760              MOVE 1 TO WRK-IDX                                           
001770              PERFORM 0023-COPIAR-LINHA-3 THRU 0023-FIM                   
001780                 UNTIL WRK-IDX GREATER 1                                  
001790           ELSE                                                           
001800              IF WRK-DRUG-CODE EQUAL 'COCAINE'                            
001810                 MOVE 2 TO PT-ROW-COUNT                                   
001820                 MOVE 1 TO WRK-IDX                                        
001830                 PERFORM 0024-COPIAR-LINHA-4 THRU 0024-FIM                
001840                    UNTIL WRK-IDX GREATER 2                               
001850              ELSE                                                        
001860                 MOVE '02' TO PR-ERROR-CODE                               
001870              END-IF                                                      
001880           END-IF                                                         
001890        END-IF                                                            
001900     END-IF                                                               
001910     .                                                                    
001920*----------------------------------------------------------------*        
001930 0001-FIM.                       EXIT.                                    
001940*----------------------------------------------------------------*        
001950 0021-COPIAR-LINHA-1             SECTION.                                 
001960*----------------------------------------------------------------*        
001970     MOVE WRK-TAB1-LINHA(WRK-IDX) TO PT-TIER-TABLE(WRK-IDX)               
001980     ADD 1 TO WRK-IDX                                                     
001990     .                                                                    
002000*----------------------------------------------------------------*        
002010 0021-FIM.                       EXIT.                                    
002020*----------------------------------------------------------------*        
002030 0022-COPIAR-LINHA-2             SECTION.                                 
002040*----------------------------------------------------------------*        
002050     MOVE WRK-TAB2-LINHA(WRK-IDX) TO PT-TIER-TABLE(WRK-IDX)               
002060     ADD 1 TO WRK-IDX                                                     
002070     .                                                                    
002080*----------------------------------------------------------------*        
002090 0022-FIM.                       EXIT.                                    
002100*----------------------------------------------------------------*        
002110 0023-COPIAR-LINHA-3             SECTION.                                 
002120*----------------------------------------------------------------*        
002130     MOVE WRK-TAB3-LINHA(WRK-IDX) TO PT-TIER-TABLE(WRK-IDX)               
002140     ADD 1 TO WRK-IDX                                                     
002150     .                                                                    
002160*----------------------------------------------------------------*        
002170 0023-FIM.                       EXIT.                                    
002180*----------------------------------------------------------------*        
002190 0024-COPIAR-LINHA-4             SECTION.                                 
002200*----------------------------------------------------------------*        
002210     MOVE WRK-TAB4-LINHA(WRK-IDX) TO PT-TIER-TABLE(WRK-IDX)               
002220     ADD 1 TO WRK-IDX                                                     
002230     .                                                                    
002240*----------------------------------------------------------------*        
002250 0024-FIM.                       EXIT.                                    
002260*----------------------------------------------------------------*        
002270*    CHAMA O SUBPROGRAMA COMUM DE PESQUISA DE FAIXA                       
002280*----------------------------------------------------------------*        
002290 0005-EXECUTAR-PESQUISA          SECTION.                                 
002300*----------------------------------------------------------------*        
002310     MOVE VR-MEASURED-VALUE TO PT-MEASURED-VALUE                          
002320     MOVE 'S' TO PT-MEASURED-PRESENT                                      
002330     IF WRK-DEBUG-LIGADO                                                  
002340        DISPLAY 'PUNDRG01 - DROGA ' WRK-DRUG-CODE ' FAIXAS '              
002350                PT-ROW-COUNT                                              
002360     END-IF                                                               
002370     CALL 'PUNLOOK1' USING COPY024A-REGISTRO                              
002380     .                                                                    
002390*----------------------------------------------------------------*        
002400 0005-FIM.                       EXIT.                                    
002410*----------------------------------------------------------------*        
002420*    GRAVA A MULTA/MESES/PONTOS ENCONTRADOS NO RESULTADO                  
002430*----------------------------------------------------------------*        
002440 0006-GRAVAR-RESULTADO           SECTION.                                 
002450*----------------------------------------------------------------*        
002460     MOVE PT-OUT-FINE   TO PR-FINE                                        
002470     MOVE PT-OUT-MONTHS TO PR-MONTHS-NO-LICENSE                           
002480     MOVE PT-OUT-POINTS TO PR-PUNISHMENT-POINTS                           
002490     IF PT-FAIXA-ENCONTRADA                                               
002500        MOVE 'Y' TO PR-MATCHED                                            
002510     ELSE                                                                 
002520        MOVE 'N' TO PR-MATCHED                                            
002530     END-IF                                                               
002540     .                                                                    
002550*----------------------------------------------------------------*        
002560 0006-FIM.                       EXIT.                                    
