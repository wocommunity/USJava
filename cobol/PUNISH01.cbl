000100*================================================================*        
000110* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS                                  
000120* DESCRICAO..: LOTE DE APURACAO DE PUNICAO DE TRANSITO                    
000130*              (ALCOOL, DROGA E EXCESSO DE VELOCIDADE)                    
000140* NOME.......: PUNISH01                                                   
000150*================================================================*        
000160 IDENTIFICATION DIVISION.                                                 
000170 PROGRAM-ID.    PUNISH01.                                                 
000180 AUTHOR.        JOSE ROBERTO.                                             
000190 INSTALLATION.  UMFERDARSTOFA - CPD MULTAS E IMPOSTO RODOVIARIO.          
000200 DATE-WRITTEN.  06/02/1988.                                               
000210 DATE-COMPILED.                                                           
000220 SECURITY.      CONFIDENCIAL - USO INTERNO UMFERDARSTOFA.                 
000230*----------------------------------------------------------------*        
000240*    HISTORICO DE ALTERACOES                                              
000250*----------------------------------------------------------------*        
000260* 06/02/1988 JRS CHAMADO 0001 - PROGRAMA ORIGINAL, CADASTRO DE            
000270*                INFRATOR SUBSTITUIDO PELO LOTE DE PUNICAO.               
000280* 15/03/1988 JRS CHAMADO 0002 - INCLUIDA CHAMADA AO VALIDADOR DE          
000290*                PERSIDNO (SUBPROGRAMA VALIDNO1).                         
000300* 20/07/1988 JRS CHAMADO 0031 - INCLUIDA APURACAO POR ALCOOL.             
000310* 03/08/1988 JRS CHAMADO 0033 - INCLUIDA APURACAO POR DROGA.              
000320* 22/08/1988 JRS CHAMADO 0040 - INCLUIDA APURACAO POR VELOCIDADE.         
000330* 11/03/1990 JRS CHAMADO 0001 - INCLUIDOS TOTAIS DE CONTROLE E            
000340*                TRAILER DE FIM DE LOTE (COPY023A).                       
000350* 24/01/1999 AMC CHAMADO 2041 - REVISAO BUGAY2K - CONFIRMADO QUE          
000360*                NENHUM CAMPO DESTE LOTE ARMAZENA ANO EM 2                
000370*                POSICOES - NENHUM AJUSTE DE CODIGO NECESSARIO.           
000380* 11/06/2001 LFM CHAMADO 2977 - INCLUIDA CHAVE DE DEPURACAO               
000390*                (UPSI-0) E REPASSE AOS SUBPROGRAMAS CHAMADOS.            
000400*================================================================*        
000410 ENVIRONMENT DIVISION.                                                    
000420 CONFIGURATION SECTION.                                                   
000430 SOURCE-COMPUTER. IBM-370.                                                
000440 OBJECT-COMPUTER. IBM-370.                                                
000450 SPECIAL-NAMES.                                                           
000460     C01 IS TOP-OF-FORM                                                   
000470     CLASS CLASSE-NUMERICA IS '0' THRU '9'                                
000480     UPSI-0 ON STATUS IS WRK-DEBUG-LIGADO                                 
000490            OFF STATUS IS WRK-DEBUG-DESLIGADO.                            
000500 INPUT-OUTPUT SECTION.                                                    
000510 FILE-CONTROL.                                                            
000520     SELECT VIOLATION-FILE       ASSIGN TO "VIOLACAO"                     
000530         ORGANIZATION IS LINE SEQUENTIAL                                  
000540         FILE STATUS  IS WRK-FS-ENTRADA.                                  
000550     SELECT PUNISHMENT-RESULT-FILE ASSIGN TO "PUNICAO"                    
000560         ORGANIZATION IS LINE SEQUENTIAL                                  
000570         FILE STATUS  IS WRK-FS-SAIDA.                                    
000580*================================================================*        
000590 DATA DIVISION.                                                           
000600 FILE SECTION.                                                            
000610 FD  VIOLATION-FILE.                                                      
000620 01  FD-REG-VIOLACAO              PIC X(46).                              
000630 FD  PUNISHMENT-RESULT-FILE.                                              
000640 01  FD-REG-RESULTADO             PIC X(46).                              
000650*================================================================*        
000660 WORKING-STORAGE SECTION.                                                 
000670 01  WRK-STATUS-ARQUIVOS.                                                 
000680     05  WRK-FS-ENTRADA           PIC X(02) VALUE '00'.                   
000690     05  WRK-FS-SAIDA             PIC X(02) VALUE '00'.                   
000700     05  WRK-FIM-ARQUIVO          PIC X(01) VALUE 'N'.                    
000710         88  FIM-DE-ARQUIVO                VALUE 'S'.                     
000720         88  NAO-FIM-DE-ARQUIVO            VALUE 'N'.                     
000730     05  FILLER                   PIC X(02).                              
000740*                                                                         
000750 01  WRK-CONTADORES.                                                      
000760     05  WRK-INVALIDOS            PIC 9(05) COMP.                         
000770     05  FILLER                   PIC X(02).                              
000780*                                                                         
000790 77  WRK-REG-LIDOS                PIC 9(07) COMP VALUE ZEROS.             
000800*----------------------------------------------------------------*        
000810*    REGISTRO DE INFRACAO, RESULTADO E TOTAIS DE CONTROLE                 
000820*----------------------------------------------------------------*        
000830 COPY COPY020A.                                                           
000840 COPY COPY021A.                                                           
000850 COPY COPY023A.                                                           
000860*----------------------------------------------------------------*        
000870*    AREA DE TRABALHO DA VALIDACAO DE PERSIDNO (CALL VALIDNO1)            
000880*----------------------------------------------------------------*        
000890 COPY COPY025A.                                                           
000900*================================================================*        
000910 PROCEDURE DIVISION.                                                      
000920*----------------------------------------------------------------*        
000930*    PROCESSAMENTO PRINCIPAL                                              
000940*----------------------------------------------------------------*        
000950 0000-PROCESSAR                  SECTION.                                 
000960*----------------------------------------------------------------*        
000970     PERFORM 0001-ABRIR-ARQUIVOS     THRU 0001-FIM                        
000980     PERFORM 0002-LER-VIOLACAO       THRU 0002-FIM                        
000990     PERFORM 0003-PROCESSAR-REGISTRO THRU 0003-FIM                        
001000        UNTIL FIM-DE-ARQUIVO                                              
001010     PERFORM 0007-GRAVAR-TOTAIS      THRU 0007-FIM                        
001020     PERFORM 0008-FECHAR-ARQUIVOS    THRU 0008-FIM                        
001030     STOP RUN                                                             
001040     .                                                                    
001050*----------------------------------------------------------------*        
001060 0000-FIM.                       EXIT.                                    
001070*----------------------------------------------------------------*        
001080 0001-ABRIR-ARQUIVOS             SECTION.                                 
001090*----------------------------------------------------------------*        
001100     OPEN INPUT  VIOLATION-FILE                                           
001110     OPEN OUTPUT PUNISHMENT-RESULT-FILE                                   
001120     MOVE 0 TO CT-RECORD-COUNT CT-TOTAL-FINE CT-TOTAL-TAX                 
001130               CT-INVALID-PERSIDNO-COUNT                                  
001140     MOVE 0 TO WRK-INVALIDOS                                              
001150     .                                                                    
001160*----------------------------------------------------------------*        
001170 0001-FIM.                       EXIT.                                    
001180*----------------------------------------------------------------*        
001190*    LEITURA SEQUENCIAL DO ARQUIVO DE INFRACOES                           
001200*----------------------------------------------------------------*        
001210 0002-LER-VIOLACAO                SECTION.                                
001220*----------------------------------------------------------------*        
001230     READ VIOLATION-FILE INTO FD-REG-VIOLACAO                             
001240        AT END MOVE 'S' TO WRK-FIM-ARQUIVO                                
001250     END-READ                                                             
001260     IF NAO-FIM-DE-ARQUIVO                                                
001270        ADD 1 TO WRK-REG-LIDOS                                            
001280        MOVE FD-REG-VIOLACAO TO COPY020A-REGISTRO                         
001290     END-IF                                                               
001300     .                                                                    
001310*----------------------------------------------------------------*        
001320 0002-FIM.                       EXIT.                                    
001330*----------------------------------------------------------------*        
001340*    APURA UM REGISTRO DE INFRACAO POR COMPLETO                           
001350*----------------------------------------------------------------*        
001360 0003-PROCESSAR-REGISTRO          SECTION.                                
001370*----------------------------------------------------------------*        
001380     PERFORM 0004-PREPARAR-RESULTADO  THRU 0004-FIM                       
001390     PERFORM 0005-VALIDAR-PERSIDNO    THRU 0005-FIM                       
001400     PERFORM 0006-CLASSIFICAR-TIPO    THRU 0006-FIM                       
001410     PERFORM 0060-GRAVAR-RESULTADO    THRU 0060-FIM                       
001420     PERFORM 0070-ACUMULAR-TOTAIS     THRU 0070-FIM                       
001430     PERFORM 0002-LER-VIOLACAO        THRU 0002-FIM                       
001440     .                                                                    
001450*----------------------------------------------------------------*        
001460 0003-FIM.                       EXIT.                                    
001470*----------------------------------------------------------------*        
001480*    ZERA/ECOA OS CAMPOS DO RESULTADO ANTES DA APURACAO                   
001490*----------------------------------------------------------------*        
001500 0004-PREPARAR-RESULTADO          SECTION.                                
001510*----------------------------------------------------------------*        
001520     MOVE VR-CASE-ID   TO PR-CASE-ID                                      
001530     MOVE VR-PERSIDNO  TO PR-PERSIDNO                                     
001540     MOVE 0            TO PR-BIRTH-YEAR PR-BIRTH-MONTH                    
001550                          PR-BIRTH-DAY                                    
001560     MOVE 0            TO PR-FINE PR-MONTHS-NO-LICENSE                    
001570                          PR-PUNISHMENT-POINTS                            
001580     MOVE 'N'          TO PR-MATCHED                                      
001590     MOVE '00'         TO PR-ERROR-CODE                                   
001600     .                                                                    
001610*----------------------------------------------------------------*        
001620 0004-FIM.                       EXIT.                                    
001630*----------------------------------------------------------------*        
001640*    VALIDA O PERSIDNO DO INFRATOR (SUBPROGRAMA VALIDNO1)                 
001650*----------------------------------------------------------------*        
001660 0005-VALIDAR-PERSIDNO            SECTION.                                
001670*----------------------------------------------------------------*        
001680     MOVE VR-PERSIDNO TO PN-PERSIDNO                                      
001690     CALL 'VALIDNO1' USING COPY025A-REGISTRO                              
001700     IF PN-PERSIDNO-VALIDO                                                
001710        MOVE 'Y' TO PR-PERSIDNO-VALID                                     
001720        MOVE PN-BIRTH-YEAR  TO PR-BIRTH-YEAR                              
001730        MOVE PN-BIRTH-MONTH TO PR-BIRTH-MONTH                             
001740        MOVE PN-BIRTH-DAY   TO PR-BIRTH-DAY                               
001750     ELSE                                                                 
001760        MOVE 'N' TO PR-PERSIDNO-VALID                                     
001770        ADD 1 TO WRK-INVALIDOS                                            
001780     END-IF                                                               
001790     IF WRK-DEBUG-LIGADO                                                  
001800        DISPLAY 'PUNISH01 - PERSIDNO ' VR-PERSIDNO ' VALIDO '             
001810                PR-PERSIDNO-VALID                                         
001820     END-IF                                                               
001830     .                                                                    
001840*----------------------------------------------------------------*        
001850 0005-FIM.                       EXIT.                                    
001860*----------------------------------------------------------------*        
001870*    SELECIONA O CALCULADOR PELO TIPO DE INFRACAO                         
001880*----------------------------------------------------------------*        
001890 0006-CLASSIFICAR-TIPO            SECTION.                                
001900*----------------------------------------------------------------*        
001910     IF VR-VIOLATION-TYPE EQUAL 'A'                                       
001920        CALL 'PUNALC01' USING COPY020A-REGISTRO COPY021A-REGISTRO         
001930     ELSE                                                                 
001940        IF VR-VIOLATION-TYPE EQUAL 'D'                                    
001950           CALL 'PUNDRG01' USING COPY020A-REGISTRO                        
001960                                 COPY021A-REGISTRO                        
001970        ELSE                                                              
001980           IF VR-VIOLATION-TYPE EQUAL 'S'                                 
001990              CALL 'PUNVEL01' USING COPY020A-REGISTRO                     
002000                                    COPY021A-REGISTRO                     
002010           ELSE                                                           
002020              MOVE '01' TO PR-ERROR-CODE                                  
002030           END-IF                                                         
002040        END-IF                                                            
002050     END-IF                                                               
002060     .                                                                    
002070*----------------------------------------------------------------*        
002080 0006-FIM.                       EXIT.                                    
002090*----------------------------------------------------------------*        
002100*    GRAVA O REGISTRO DE RESULTADO NO ARQUIVO DE SAIDA                    
002110*----------------------------------------------------------------*        
002120 0060-GRAVAR-RESULTADO            SECTION.                                
002130*----------------------------------------------------------------*        
002140     MOVE COPY021A-REGISTRO TO FD-REG-RESULTADO                           
002150     WRITE FD-REG-RESULTADO                                               
002160     END-WRITE                                                            
002170     IF WRK-FS-SAIDA NOT EQUAL '00'                                       
002180        DISPLAY 'PUNISH01 - ERRO NA GRAVACAO DO RESULTADO'                
002190        DISPLAY 'PUNISH01 - FILE STATUS: ' WRK-FS-SAIDA                   
002200     END-IF                                                               
002210     .                                                                    
002220*----------------------------------------------------------------*        
002230 0060-FIM.                       EXIT.                                    
002240*----------------------------------------------------------------*        
002250*    ACUMULA OS TOTAIS DE CONTROLE DO LOTE                                
002260*----------------------------------------------------------------*        
002270 0070-ACUMULAR-TOTAIS             SECTION.                                
002280*----------------------------------------------------------------*        
002290     ADD 1      TO CT-RECORD-COUNT                                        
002300     ADD PR-FINE TO CT-TOTAL-FINE                                         
002310     MOVE WRK-INVALIDOS TO CT-INVALID-PERSIDNO-COUNT                      
002320     .                                                                    
002330*----------------------------------------------------------------*        
002340 0070-FIM.                       EXIT.                                    
002350*----------------------------------------------------------------*        
002360*    GRAVA O TRAILER DE TOTAIS NO FIM DO LOTE                             
002370*----------------------------------------------------------------*        
002380 0007-GRAVAR-TOTAIS               SECTION.                                
002390*----------------------------------------------------------------*        
002400     IF CT-RECORD-COUNT EQUAL 0                                           
002410        MOVE 'S' TO CT-LOTE-VAZIO                                         
002420     ELSE                                                                 
002430        MOVE 'N' TO CT-LOTE-VAZIO                                         
002440     END-IF                                                               
002450     IF CT-LOTE-SEM-REGISTROS                                             
002460        DISPLAY 'PUNISH01 - LOTE SEM REGISTROS DE INFRACAO'               
002470     END-IF                                                               
002480     MOVE COPY023A-REGISTRO TO FD-REG-RESULTADO                           
002490     WRITE FD-REG-RESULTADO                                               
002500     .                                                                    
002510*----------------------------------------------------------------*        
002520 0007-FIM.                       EXIT.                                    
002530*----------------------------------------------------------------*        
002540 0008-FECHAR-ARQUIVOS             SECTION.                                
002550*----------------------------------------------------------------*        
002560     IF WRK-DEBUG-LIGADO                                                  
002570        DISPLAY 'PUNISH01 - TOTAL DE REGISTROS LIDOS = '                  
002580                WRK-REG-LIDOS                                             
002590     END-IF                                                               
002600     CLOSE VIOLATION-FILE                                                 
002610     CLOSE PUNISHMENT-RESULT-FILE                                         
002620     .                                                                    
002630*----------------------------------------------------------------*        
002640 0008-FIM.                       EXIT.                                    
