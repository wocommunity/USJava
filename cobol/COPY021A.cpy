000100*================================================================*        
000110* BOOK........: COPY021A                                                  
000120* DESCRICAO...: LAYOUT DO REGISTRO RESULTADO DE PUNICAO                   
000130*               (ARQUIVO DE SAIDA DO MOTOR DE PUNICAO)                    
000140* PROGRAMADOR.: JOSE ROBERTO - COBOLDICAS                                 
000150* DATA........: 11/03/1988                                                
000160* TAMANHO.....: 00046                                                     
000170*----------------------------------------------------------------*        
000180* PR-CASE-ID           = NUMERO DO AUTO (ECO DA ENTRADA)                  
000190* PR-PERSIDNO          = NUMERO DE IDENTIFICACAO (ECO DA ENTRADA)         
000200* PR-PERSIDNO-VALID    = S/N RESULTADO DA VALIDACAO DO DIG. VERIF.        
000210* PR-BIRTH-YEAR        = ANO DE NASCIMENTO DERIVADO (0=NAO DERIVA)        
000220* PR-BIRTH-MONTH       = MES DE NASCIMENTO DERIVADO                       
000230* PR-BIRTH-DAY         = DIA DE NASCIMENTO DERIVADO                       
000240* PR-FINE              = MULTA EM COROAS ISLANDESAS (ISK), INTEIRO        
000250* PR-MONTHS-NO-LICENSE = MESES SEM HABILITACAO                            
000260* PR-PUNISHMENT-POINTS = PONTOS DE PENALIDADE (0-4)                       
000270* PR-MATCHED           = S/N SE ALGUMA FAIXA FOI ENCONTRADA               
000280* PR-ERROR-CODE        = 00 OK, 01/02/03/04/05 VER TABELA DE ERROS        
000290*----------------------------------------------------------------*        
000300* HISTORICO DE ALTERACOES                                                 
000310* 11/03/1988 JRS CHAMADO 0001 - CRIACAO DO BOOK                           
000320* 19/05/1993 JRS CHAMADO 0334 - INCLUSAO PR-ERROR-CODE                    
000330* 24/01/1999 AMC CHAMADO 2041 - REVISAO BUGAY2K - PR-BIRTH-YEAR           
000340*                JA E DE 4 DIGITOS, NENHUM AJUSTE NECESSARIO              
000350*================================================================*        
000360 01  COPY021A-HEADER.                                                     
000370     05  COPY021A-COD-BOOK       PIC X(08) VALUE 'COPY021A'.              
000380     05  COPY021A-TAM-BOOK       PIC 9(05) VALUE 00046.                   
000390 01  COPY021A-REGISTRO.                                                   
000400     05  PR-CASE-ID              PIC X(10).                               
000410     05  PR-PERSIDNO             PIC X(10).                               
000420     05  PR-PERSIDNO-VALID       PIC X(01).                               
000430         88  PR-PERSIDNO-OK               VALUE 'Y'.                      
000440         88  PR-PERSIDNO-NOK              VALUE 'N'.                      
000450     05  PR-BIRTH-YEAR           PIC 9(04).                               
000460     05  PR-BIRTH-MONTH          PIC 9(02).                               
000470     05  PR-BIRTH-DAY            PIC 9(02).                               
000480     05  PR-FINE                 PIC 9(07).                               
000490     05  PR-FINE-PARTES REDEFINES PR-FINE.                                
000500         10  PR-FINE-MILHARES    PIC 9(04).                               
000510         10  PR-FINE-UNIDADES    PIC 9(03).                               
000520     05  PR-MONTHS-NO-LICENSE    PIC 9(02).                               
000530     05  PR-PUNISHMENT-POINTS    PIC 9(01).                               
000540     05  PR-MATCHED              PIC X(01).                               
000550         88  PR-FAIXA-ENCONTRADA          VALUE 'Y'.                      
000560         88  PR-FAIXA-NAO-ENCONTRADA      VALUE 'N'.                      
000570     05  PR-ERROR-CODE           PIC X(02).                               
000580     05  FILLER                  PIC X(04).                               
