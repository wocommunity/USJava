000100*================================================================*        
000110* BOOK........: COPY025A                                                  
000120* DESCRICAO...: INTERFACE DE VALIDACAO DE PERSIDNO (KENNITALA)            
000130*               (PASSADA AO SUBPROGRAMA VALIDNO1)                         
000140* PROGRAMADOR.: JOSE ROBERTO - COBOLDICAS                                 
000150* DATA........: 15/03/1988                                                
000160* TAMANHO.....: 00022                                                     
000170*----------------------------------------------------------------*        
000180* PN-PERSIDNO     = NUMERO A VALIDAR, 10 DIGITOS SEM TRACO/ESPACO         
000190*                   (ENTRADA JA DEVE VIR LIMPA PELO CHAMADOR)             
000200* PN-VALID        = S/N RESULTADO DO DIGITO VERIFICADOR                   
000210* PN-INDIVIDUAL   = S/N SE E PESSOA FISICA (1O DIGITO < 4)                
000220* PN-COMPANY      = S/N SE E PESSOA JURIDICA (1O DIGITO 4-7)              
000230* PN-BIRTH-YEAR   = ANO DE NASCIMENTO DERIVADO (SO SE INDIVIDUAL)         
000240* PN-BIRTH-MONTH  = MES DE NASCIMENTO DERIVADO                            
000250* PN-BIRTH-DAY    = DIA DE NASCIMENTO DERIVADO                            
000260*----------------------------------------------------------------*        
000270* HISTORICO DE ALTERACOES                                                 
000280* 15/03/1988 JRS CHAMADO 0002 - CRIACAO DO BOOK                           
000290* 19/05/1993 JRS CHAMADO 0335 - INCLUSAO PN-COMPANY (ANTES SO             
000300*                EXISTIA PN-INDIVIDUAL)                                   
000310* 24/01/1999 AMC CHAMADO 2041 - REVISAO BUGAY2K - PN-BIRTH-YEAR           
000320*                JA E DE 4 DIGITOS (SECULO DERIVADO DO 10O DIGITO         
000330*                DO PERSIDNO), NENHUM AJUSTE NECESSARIO                   
000340*================================================================*        
000350 01  COPY025A-HEADER.                                                     
000360     05  COPY025A-COD-BOOK       PIC X(08) VALUE 'COPY025A'.              
000370     05  COPY025A-TAM-BOOK       PIC 9(05) VALUE 00022.                   
000380 01  COPY025A-REGISTRO.                                                   
000390     05  PN-PERSIDNO              PIC X(10).                              
000400     05  PN-PERSIDNO-DIGITOS REDEFINES PN-PERSIDNO.                       
000410         10  PN-DIGITO            PIC 9(01) OCCURS 10 TIMES.              
000420     05  PN-VALID                 PIC X(01).                              
000430         88  PN-PERSIDNO-VALIDO           VALUE 'S'.                      
000440         88  PN-PERSIDNO-INVALIDO         VALUE 'N'.                      
000450     05  PN-INDIVIDUAL            PIC X(01).                              
000460     05  PN-COMPANY               PIC X(01).                              
000470     05  PN-BIRTH-YEAR            PIC 9(04).                              
000480     05  PN-BIRTH-MONTH           PIC 9(02).                              
000490     05  PN-BIRTH-DAY             PIC 9(02).                              
000500     05  FILLER                   PIC X(01).                              
