000100*================================================================*        
000110* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS                                  
000120* DESCRICAO..: CALCULO DA PUNICAO POR CONDUCAO SOB EFEITO DE              
000130*              ALCOOL (AR EXPIRADO OU SANGUE, 1A OU 2A INFRACAO)          
000140* NOME.......: PUNALC01                                                   
000150*================================================================*        
000160 IDENTIFICATION DIVISION.                                                 
000170 PROGRAM-ID.    PUNALC01.                                                 
000180 AUTHOR.        JOSE ROBERTO.                                             
000190 INSTALLATION.  UMFERDARSTOFA - CPD MULTAS E IMPOSTO RODOVIARIO.          
000200 DATE-WRITTEN.  20/07/1988.                                               
000210 DATE-COMPILED.                                                           
000220 SECURITY.      CONFIDENCIAL - USO INTERNO UMFERDARSTOFA.                 
000230*----------------------------------------------------------------*        
000240*    HISTORICO DE ALTERACOES                                              
000250*----------------------------------------------------------------*        
000260* 20/07/1988 JRS CHAMADO 0031 - PROGRAMA ORIGINAL. TABELAS DE             
000270*                AR EXPIRADO E SANGUE, 1A INFRACAO, 8 FAIXAS.             
000280* 14/02/1990 JRS CHAMADO 0066 - INCLUIDAS TABELAS DE REINCIDENCIA         
000290*                (2A INFRACAO), 4 FAIXAS CADA.                            
000300* 24/01/1999 AMC CHAMADO 2041 - REVISAO BUGAY2K - SEM IMPACTO             
000310*                (TABELAS NAO CONTEM DATA).                               
000320* 11/06/2001 LFM CHAMADO 2977 - PASSA A DELEGAR A PESQUISA DE             
000330*                FAIXA AO SUBPROGRAMA COMUM PUNLOOK1.                     
000340*================================================================*        
000350 ENVIRONMENT DIVISION.                                                    
000360 CONFIGURATION SECTION.                                                   
000370 SOURCE-COMPUTER. IBM-370.                                                
000380 OBJECT-COMPUTER. IBM-370.                                                
000390 SPECIAL-NAMES.                                                           
000400     C01 IS TOP-OF-FORM                                                   
000410     CLASS CLASSE-NUMERICA IS '0' THRU '9'                                
000420     UPSI-0 ON STATUS IS WRK-DEBUG-LIGADO                                 
000430            OFF STATUS IS WRK-DEBUG-DESLIGADO.                            
000440*================================================================*        
000450 DATA DIVISION.                                                           
000460 WORKING-STORAGE SECTION.                                                 
000470 01  WRK-SUBSCRITOS.                                                      
000480     05  WRK-IDX                 PIC 9(02) COMP.                          
000490     05  FILLER                  PIC X(02).                               
000500*----------------------------------------------------------------*        
000510*    TABELA 1 - 1A INFRACAO, AR EXPIRADO (8 FAIXAS)                       
000520*----------------------------------------------------------------*        
000530 01  WRK-TAB-AR-1A-LIT.                                                   
000540     05  FILLER PIC 9(03)V9(02) VALUE 000.25.                             
000550     05  FILLER PIC 9(07)       VALUE 0070000.                            
000560     05  FILLER PIC 9(02)       VALUE 02.                                 
000570     05  FILLER PIC 9(01)       VALUE 0.                                  
000580     05  FILLER PIC 9(03)V9(02) VALUE 000.31.                             
000590     05  FILLER PIC 9(07)       VALUE 0070000.                            
000600     05  FILLER PIC 9(02)       VALUE 04.                                 
000610     05  FILLER PIC 9(01)       VALUE 0.                                  
000620     05  FILLER PIC 9(03)V9(02) VALUE 000.38.                             
000630     05  FILLER PIC 9(07)       VALUE 0090000.                            
000640     05  FILLER PIC 9(02)       VALUE 06.                                 
000650     05  FILLER PIC 9(01)       VALUE 0.                                  
000660     05  FILLER PIC 9(03)V9(02) VALUE 000.46.                             
000670     05  FILLER PIC 9(07)       VALUE 0100000.                            
000680     05  FILLER PIC 9(02)       VALUE 08.                                 
000690     05  FILLER PIC 9(01)       VALUE 0.                                  
000700     05  FILLER PIC 9(03)V9(02) VALUE 000.56.                             
000710     05  FILLER PIC 9(07)       VALUE 0110000.                            
000720     05  FILLER PIC 9(02)       VALUE 10.                                 
000730     05  FILLER PIC 9(01)       VALUE 0.                                  
000740     05  FILLER PIC 9(03)V9(02) VALUE 000.60.                             
000750     05  FILLER PIC 9(07)       VALUE 0140000.                            
000760     05  FILLER PIC 9(02)       VALUE 12.                                 
000770     05  FILLER PIC 9(01)       VALUE 0.                                  
000780     05  FILLER PIC 9(03)V9(02) VALUE 000.76.                             
000790     05  FILLER PIC 9(07)       VALUE 0160000.                            
000800     05  FILLER PIC 9(02)       VALUE 18.                                 
000810     05  FILLER PIC 9(01)       VALUE 0.                                  
000820     05  FILLER PIC 9(03)V9(02) VALUE 001.01.                             
000830     05  FILLER PIC 9(07)       VALUE 0160000.                            
000840     05  FILLER PIC 9(02)       VALUE 24.                                 
000850     05  FILLER PIC 9(01)       VALUE 0.                                  
000860 01  WRK-TAB-AR-1A REDEFINES WRK-TAB-AR-1A-LIT.                           
000870     05  WRK-TAB-AR-1A-LINHA     OCCURS 8 TIMES.                          
000880         10  WRK-TAB-LOWER       PIC 9(03)V9(02).                         
000890         10  WRK-TAB-FINE        PIC 9(07).                               
000900         10  WRK-TAB-MONTHS      PIC 9(02).                               
000910         10  WRK-TAB-POINTS      PIC 9(01).                               
000920*----------------------------------------------------------------*        
000930*    TABELA 2 - 1A INFRACAO, SANGUE (8 FAIXAS)                            
000940*----------------------------------------------------------------*        
000950 01  WRK-TAB-SG-1A-LIT.                                                   
000960     05  FILLER PIC 9(03)V9(02) VALUE 000.50.                             
000970     05  FILLER PIC 9(07)       VALUE 0070000.                            
000980     05  FILLER PIC 9(02)       VALUE 02.                                 
000990     05  FILLER PIC 9(01)       VALUE 0.                                  
001000     05  FILLER PIC 9(03)V9(02) VALUE 000.61.                             
001010     05  FILLER PIC 9(07)       VALUE 0070000.                            
001020     05  FILLER PIC 9(02)       VALUE 04.                                 
001030     05  FILLER PIC 9(01)       VALUE 0.                                  
001040     05  FILLER PIC 9(03)V9(02) VALUE 000.76.                             
001050     05  FILLER PIC 9(07)       VALUE 0090000.                            
001060     05  FILLER PIC 9(02)       VALUE 06.                                 
001070     05  FILLER PIC 9(01)       VALUE 0.                                  
001080     05  FILLER PIC 9(03)V9(02) VALUE 000.91.                             
001090     05  FILLER PIC 9(07)       VALUE 0100000.                            
001100     05  FILLER PIC 9(02)       VALUE 08.                                 
001110     05  FILLER PIC 9(01)       VALUE 0.                                  
001120     05  FILLER PIC 9(03)V9(02) VALUE 001.11.                             
001130     05  FILLER PIC 9(07)       VALUE 0110000.                            
001140     05  FILLER PIC 9(02)       VALUE 10.                                 
001150     05  FILLER PIC 9(01)       VALUE 0.                                  
001160     05  FILLER PIC 9(03)V9(02) VALUE 001.20.                             
001170     05  FILLER PIC 9(07)       VALUE 0140000.                            
001180     05  FILLER PIC 9(02)       VALUE 12.                                 
001190     05  FILLER PIC 9(01)       VALUE 0.                                  
001200     05  FILLER PIC 9(03)V9(02) VALUE 001.51.                             
001210     05  FILLER PIC 9(07)       VALUE 0160000.                            
001220     05  FILLER PIC 9(02)       VALUE 18.                                 
001230     05  FILLER PIC 9(01)       VALUE 0.                                  
001240     05  FILLER PIC 9(03)V9(02) VALUE 002.01.                             
001250     05  FILLER PIC 9(07)       VALUE 0160000.                            
001260     05  FILLER PIC 9(02)       VALUE 24.                                 
001270     05  FILLER PIC 9(01)       VALUE 0.                                  
001280 01  WRK-TAB-SG-1A REDEFINES WRK-TAB-SG-1A-LIT.                           
001290     05  WRK-TAB-SG-1A-LINHA     OCCURS 8 TIMES.                          
001300         10  WRK-TAB2-LOWER      PIC 9(03)V9(02).                         
001310         10  WRK-TAB2-FINE       PIC 9(07).                               
001320         10  WRK-TAB2-MONTHS     PIC 9(02).                               
001330         10  WRK-TAB2-POINTS     PIC 9(01).                               
001340*----------------------------------------------------------------*        
001350*    TABELA 3 - 2A INFRACAO, AR EXPIRADO (4 FAIXAS)                       
001360*----------------------------------------------------------------*        
001370 01  WRK-TAB-AR-2A-LIT.                                                   
001380     05  FILLER PIC 9(03)V9(02) VALUE 000.25.                             
001390     05  FILLER PIC 9(07)       VALUE 0180000.                            
001400     05  FILLER PIC 9(02)       VALUE 24.                                 
001410     05  FILLER PIC 9(01)       VALUE 0.                                  
001420     05  FILLER PIC 9(03)V9(02) VALUE 000.60.                             
001430     05  FILLER PIC 9(07)       VALUE 0200000.                            
001440     05  FILLER PIC 9(02)       VALUE 36.                                 
001450     05  FILLER PIC 9(01)       VALUE 0.                                  
001460     05  FILLER PIC 9(03)V9(02) VALUE 000.76.                             
001470     05  FILLER PIC 9(07)       VALUE 0220000.                            
001480     05  FILLER PIC 9(02)       VALUE 42.                                 
001490     05  FILLER PIC 9(01)       VALUE 0.                                  
001500     05  FILLER PIC 9(03)V9(02) VALUE 001.01.                             
001510     05  FILLER PIC 9(07)       VALUE 0240000.                            
001520     05  FILLER PIC 9(02)       VALUE 48.                                 
001530     05  FILLER PIC 9(01)       VALUE 0.                                  
001540 01  WRK-TAB-AR-2A REDEFINES WRK-TAB-AR-2A-LIT.                           
001550     05  WRK-TAB-AR-2A-LINHA     OCCURS 4 TIMES.                          
001560         10  WRK-TAB3-LOWER      PIC 9(03)V9(02).                         
001570         10  WRK-TAB3-FINE       PIC 9(07).                               
001580         10  WRK-TAB3-MONTHS     PIC 9(02).                               
001590         10  WRK-TAB3-POINTS     PIC 9(01).                               
001600*----------------------------------------------------------------*        
001610*    TABELA 4 - 2A INFRACAO, SANGUE (4 FAIXAS)                            
001620*----------------------------------------------------------------*        
001630 01  WRK-TAB-SG-2A-LIT.                                                   
001640     05  FILLER PIC 9(03)V9(02) VALUE 000.50.                             
001650     05  FILLER PIC 9(07)       VALUE 0180000.                            
001660     05  FILLER PIC 9(02)       VALUE 24.                                 
001670     05  FILLER PIC 9(01)       VALUE 0.                                  
001680     05  FILLER PIC 9(03)V9(02) VALUE 001.20.                             
001690     05  FILLER PIC 9(07)       VALUE 0200000.                            
001700     05  FILLER PIC 9(02)       VALUE 36.                                 
001710     05  FILLER PIC 9(01)       VALUE 0.                                  
001720     05  FILLER PIC 9(03)V9(02) VALUE 001.51.                             
001730     05  FILLER PIC 9(07)       VALUE 0220000.                            
001740     05  FILLER PIC 9(02)       VALUE 42.                                 
001750     05  FILLER PIC 9(01)       VALUE 0.                                  
001760     05  FILLER PIC 9(03)V9(02) VALUE 002.01.                             
001770     05  FILLER PIC 9(07)       VALUE 0240000.                            
001780     05  FILLER PIC 9(02)       VALUE 48.                                 
001790     05  FILLER PIC 9(01)       VALUE 0.                                  
001800 01  WRK-TAB-SG-2A REDEFINES WRK-TAB-SG-2A-LIT.                           
001810     05  WRK-TAB-SG-2A-LINHA     OCCURS 4 TIMES.                          
001820         10  WRK-TAB4-LOWER      PIC 9(03)V9(02).                         
001830         10  WRK-TAB4-FINE       PIC 9(07).                               
001840         10  WRK-TAB4-MONTHS     PIC 9(02).                               
001850         10  WRK-TAB4-POINTS     PIC 9(01).                               
001860*----------------------------------------------------------------*        
001870*    AREA DE TRABALHO DA PESQUISA DE FAIXA (LINKAGE DO PUNLOOK1)          
001880*----------------------------------------------------------------*        
001890 COPY COPY024A.                                                           
001900*================================================================*        
001910 LINKAGE SECTION.                                                         
001920*    INFRACAO RECEBIDA E RESULTADO A DEVOLVER                             
001930 COPY COPY020A.                                                           
001940 COPY COPY021A.                                                           
001950*================================================================*        
001960 PROCEDURE DIVISION USING COPY020A-REGISTRO                               
001970                          COPY021A-REGISTRO.                              
001980*----------------------------------------------------------------*        
001990*    PROCESSAMENTO PRINCIPAL                                              
002000*----------------------------------------------------------------*        
002010 0000-CALCULAR                   SECTION.                                 
002020*----------------------------------------------------------------*        
002030     MOVE '00' TO PR-ERROR-CODE                                           
002040     PERFORM 0001-MONTAR-TABELA      THRU 0001-FIM                        
002050     IF PR-ERROR-CODE EQUAL '00'                                          
002060        PERFORM 0005-EXECUTAR-PESQUISA  THRU 0005-FIM                     
002070        PERFORM 0006-GRAVAR-RESULTADO   THRU 0006-FIM                     
002080     ELSE                                                                 
002090        MOVE 0 TO PR-FINE PR-MONTHS-NO-LICENSE                            
002100                          PR-PUNISHMENT-POINTS                            
002110        MOVE 'N' TO PR-MATCHED                                            
002120     END-IF                                                               
002130     GOBACK                                                               
002140     .                                                                    
002150*----------------------------------------------------------------*        
002160 0000-FIM.                       EXIT.                                    
002170*----------------------------------------------------------------*        
002180*    SELECIONA A TABELA PELO TIPO DE MEDICAO E PELA REINCIDENCIA          
002190*----------------------------------------------------------------*        
002200 0001-MONTAR-TABELA               SECTION.                                
002210*----------------------------------------------------------------*        
002220     IF VR-MEASURE-TYPE EQUAL 'B'                                         
002230        IF VR-FIRST-OFFENCE EQUAL 'Y'                                     
002240           PERFORM 0011-CARREGAR-AR-1A   THRU 0011-FIM                    
002250        ELSE                                                              
002260           PERFORM 0013-CARREGAR-AR-2A   THRU 0013-FIM                    
002270        END-IF                                                            
002280     ELSE                                                                 
002290        IF VR-MEASURE-TYPE EQUAL 'L'                                      
002300           IF VR-FIRST-OFFENCE EQUAL 'Y'                                  
002310              PERFORM 0012-CARREGAR-SG-1A THRU 0012-FIM                   
002320           ELSE                                                           
002330              PERFORM 0014-CARREGAR-SG-2A THRU 0014-FIM                   
002340           END-IF                                                         
002350        ELSE                                                              
002360           MOVE '04' TO PR-ERROR-CODE                                     
002370        END-IF                                                            
002380     END-IF                                                               
002390     .                                                                    
002400*----------------------------------------------------------------*        
002410 0001-FIM.                       EXIT.                                    
002420*----------------------------------------------------------------*        
002430 0011-CARREGAR-AR-1A             SECTION.                                 
002440*----------------------------------------------------------------*        
002450     MOVE 8 TO PT-ROW-COUNT                                               
002460     MOVE 1 TO WRK-IDX                                                    
002470     PERFORM 0021-COPIAR-LINHA-1 THRU 0021-FIM                            
002480        UNTIL WRK-IDX GREATER 8                                           
002490     .                                                                    
002500*----------------------------------------------------------------*        
002510 0011-FIM.                       EXIT.                                    
002520*----------------------------------------------------------------*        
002530 0012-CARREGAR-SG-1A             SECTION.                                 
002540*----------------------------------------------------------------*        
002550     MOVE 8 TO PT-ROW-COUNT                                               
002560     MOVE 1 TO WRK-IDX                                                    
002570     PERFORM 0022-COPIAR-LINHA-2 THRU 0022-FIM                            
002580        UNTIL WRK-IDX GREATER 8                                           
002590     .                                                                    
002600*----------------------------------------------------------------*        
002610 0012-FIM.                       EXIT.                                    
002620*----------------------------------------------------------------*        
002630 0013-CARREGAR-AR-2A             SECTION.                                 
002640*----------------------------------------------------------------*        
002650     MOVE 4 TO PT-ROW-COUNT                                               
002660     MOVE 1 TO WRK-IDX                                                    
002670     PERFORM 0023-COPIAR-LINHA-3 THRU 0023-FIM                            
002680        UNTIL WRK-IDX GREATER 4                                           
002690     .                                                                    
002700*----------------------------------------------------------------*        
002710 0013-FIM.                       EXIT.                                    
002720*----------------------------------------------------------------*        
002730 0014-CARREGAR-SG-2A             SECTION.                                 
002740*----------------------------------------------------------------*        
002750     MOVE 4 TO PT-ROW-COUNT                                               
002760     MOVE 1 TO WRK-IDX                                                    
002770     PERFORM 0024-COPIAR-LINHA-4 THRU 0024-FIM                            
002780        UNTIL WRK-IDX GREATER 4                                           
002790     .                                                                    
002800*----------------------------------------------------------------*        
002810 0014-FIM.                       EXIT.                                    
002820*----------------------------------------------------------------*        
002830 0021-COPIAR-LINHA-1             SECTION.                                 
002840*----------------------------------------------------------------*        
002850     MOVE WRK-TAB-AR-1A-LINHA(WRK-IDX)                                    
002860       TO PT-TIER-TABLE(WRK-IDX)                                          
002870     ADD 1 TO WRK-IDX                                                     
002880     .                                                                    
002890*----------------------------------------------------------------*        
002900 0021-FIM.                       EXIT.                                    
002910*----------------------------------------------------------------*        
002920 0022-COPIAR-LINHA-2             SECTION.                                 
002930*----------------------------------------------------------------*        
002940     MOVE WRK-TAB-SG-1A-LINHA(WRK-IDX)                                    
002950       TO PT-TIER-TABLE(WRK-IDX)                                          
002960     ADD 1 TO WRK-IDX                                                     
002970     .                                                                    
002980*----------------------------------------------------------------*        
002990 0022-FIM.                       EXIT.                                    
003000*----------------------------------------------------------------*        
003010 0023-COPIAR-LINHA-3             SECTION.                                 
003020*----------------------------------------------------------------*        
003030     MOVE WRK-TAB-AR-2A-LINHA(WRK-IDX)                                    
003040       TO PT-TIER-TABLE(WRK-IDX)                                          
003050     ADD 1 TO WRK-IDX                                                     
003060     .                                                                    
003070*----------------------------------------------------------------*        
003080 0023-FIM.                       EXIT.                                    
003090*----------------------------------------------------------------*        
003100 0024-COPIAR-LINHA-4             SECTION.                                 
003110*----------------------------------------------------------------*        
003120     MOVE WRK-TAB-SG-2A-LINHA(WRK-IDX)                                    
003130       TO PT-TIER-TABLE(WRK-IDX)                                          
003140     ADD 1 TO WRK-IDX                                                     
003150     .                                                                    
003160*----------------------------------------------------------------*        
003170 0024-FIM.                       EXIT.                                    
003180*----------------------------------------------------------------*        
003190*    CHAMA O SUBPROGRAMA COMUM DE PESQUISA DE FAIXA                       
003200*----------------------------------------------------------------*        
003210 0005-EXECUTAR-PESQUISA          SECTION.                                 
003220*----------------------------------------------------------------*        
003230     MOVE VR-MEASURED-VALUE TO PT-MEASURED-VALUE                          
003240     MOVE 'S' TO PT-MEASURED-PRESENT                                      
003250     IF WRK-DEBUG-LIGADO                                                  
003260        DISPLAY 'PUNALC01 - FAIXAS CARREGADAS: '                          
003270                PT-ROW-COUNT                                              
003280     END-IF                                                               
003290     CALL 'PUNLOOK1' USING COPY024A-REGISTRO                              
003300     .                                                                    
003310*----------------------------------------------------------------*        
003320 0005-FIM.                       EXIT.                                    
003330*----------------------------------------------------------------*        
003340*    GRAVA A MULTA/MESES/PONTOS ENCONTRADOS NO RESULTADO                  
003350*----------------------------------------------------------------*        
003360 0006-GRAVAR-RESULTADO           SECTION.                                 
003370*----------------------------------------------------------------*        
003380     MOVE PT-OUT-FINE   TO PR-FINE                                        
003390     MOVE PT-OUT-MONTHS TO PR-MONTHS-NO-LICENSE                           
003400     MOVE PT-OUT-POINTS TO PR-PUNISHMENT-POINTS                           
003410     IF PT-FAIXA-ENCONTRADA                                               
003420        MOVE 'Y' TO PR-MATCHED                                            
003430     ELSE                                                                 
003440        MOVE 'N' TO PR-MATCHED                                            
003450     END-IF                                                               
003460     .                                                                    
003470*----------------------------------------------------------------*        
003480 0006-FIM.                       EXIT.                                    
