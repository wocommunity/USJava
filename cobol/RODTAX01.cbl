000100*================================================================*        
000110* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS                                  
000120* DESCRICAO..: LOTE DE CALCULO DO IMPOSTO RODOVIARIO POR PESO             
000130* NOME.......: RODTAX01                                                   
000140*================================================================*        
000150 IDENTIFICATION DIVISION.                                                 
000160 PROGRAM-ID.    RODTAX01.                                                 
000170 AUTHOR.        JOSE ROBERTO.                                             
000180 INSTALLATION.  UMFERDARSTOFA - CPD MULTAS E IMPOSTO RODOVIARIO.          
000190 DATE-WRITTEN.  18/04/1988.                                               
000200 DATE-COMPILED.                                                           
000210 SECURITY.      CONFIDENCIAL - USO INTERNO UMFERDARSTOFA.                 
000220*----------------------------------------------------------------*        
000230*    HISTORICO DE ALTERACOES                                              
000240*----------------------------------------------------------------*        
000250* 18/04/1988 JRS CHAMADO 0007 - PROGRAMA ORIGINAL, QUEBRA DE              
000260*                CONTROLE POR REGIAO SUBSTITUIDA PELO CALCULO             
000270*                DE IMPOSTO POR FAIXA DE PESO.                            
000280* 14/02/1990 JRS CHAMADO 0066 - INCLUIDO TRAILER DE TOTAIS                
000290*                COMPARTILHADO COM O LOTE DE PUNICAO (COPY023A).          
000300* 30/11/1994 JRS CHAMADO 0712 - FAIXA 3 PASSA A SER COBRADA POR           
000310*                TONELADA INICIADA (ANTES SO TONELADA COMPLETA).          
000320* 24/01/1999 AMC CHAMADO 2041 - REVISAO BUGAY2K - CONFIRMADO QUE          
000330*                NENHUM CAMPO DESTE LOTE ARMAZENA ANO EM 2                
000340*                POSICOES - NENHUM AJUSTE DE CODIGO NECESSARIO.           
000350* 11/06/2001 LFM CHAMADO 2977 - INCLUIDA CHAVE DE DEPURACAO               
000360*                (UPSI-0) PARA ECOAR AS PARCELAS DO CALCULO.              
000370*================================================================*        
000380 ENVIRONMENT DIVISION.                                                    
000390 CONFIGURATION SECTION.                                                   
000400 SOURCE-COMPUTER. IBM-370.                                                
000410 OBJECT-COMPUTER. IBM-370.                                                
000420 SPECIAL-NAMES.                                                           
000430     C01 IS TOP-OF-FORM                                                   
000440     CLASS CLASSE-NUMERICA IS '0' THRU '9'                                
000450     UPSI-0 ON STATUS IS WRK-DEBUG-LIGADO                                 
000460            OFF STATUS IS WRK-DEBUG-DESLIGADO.                            
000470 INPUT-OUTPUT SECTION.                                                    
000480 FILE-CONTROL.                                                            
000490     SELECT ROADTAX-FILE          ASSIGN TO "VEICULO"                     
000500         ORGANIZATION IS LINE SEQUENTIAL                                  
000510         FILE STATUS  IS WRK-FS-ENTRADA.                                  
000520     SELECT ROADTAX-RESULT-FILE   ASSIGN TO "IMPOSTO"                     
000530         ORGANIZATION IS LINE SEQUENTIAL                                  
000540         FILE STATUS  IS WRK-FS-SAIDA.                                    
000550*================================================================*        
000560 DATA DIVISION.                                                           
000570 FILE SECTION.                                                            
000580 FD  ROADTAX-FILE.                                                        
000590 01  FD-REG-VEICULO               PIC X(13).                              
000600 FD  ROADTAX-RESULT-FILE.                                                 
000610 01  FD-REG-RESULTADO             PIC X(33).                              
000620*================================================================*        
000630 WORKING-STORAGE SECTION.                                                 
000640 01  WRK-STATUS-ARQUIVOS.                                                 
000650     05  WRK-FS-ENTRADA           PIC X(02) VALUE '00'.                   
000660     05  WRK-FS-SAIDA             PIC X(02) VALUE '00'.                   
000670     05  WRK-FIM-ARQUIVO          PIC X(01) VALUE 'N'.                    
000680         88  FIM-DE-ARQUIVO                VALUE 'S'.                     
000690         88  NAO-FIM-DE-ARQUIVO            VALUE 'N'.                     
000700     05  FILLER                   PIC X(02).                              
000710*                                                                         
000720 77  WRK-REG-LIDOS                PIC 9(07) COMP VALUE ZEROS.             
000730*----------------------------------------------------------------*        
000740*    FAIXAS DO CALCULO DO IMPOSTO (PESO EM KG, TONELADA INICIADA)         
000750*----------------------------------------------------------------*        
000760 01  WRK-FAIXAS-PESO.                                                     
000770     05  WRK-LIMITE-FAIXA-1       PIC 9(05) COMP VALUE 01000.             
000780     05  WRK-LIMITE-FAIXA-2       PIC 9(05) COMP VALUE 03000.             
000790     05  WRK-TONS-ACIMA           PIC 9(05) COMP VALUE 0.                 
000800     05  WRK-TONS-INICIADAS       PIC 9(05) COMP VALUE 0.                 
000810     05  WRK-RESTO-TONELADA       PIC 9(05) COMP VALUE 0.                 
000820 01  WRK-TAXAS.                                                           
000830     05  WRK-TAXA-FAIXA-1         PIC 9(02)V9(02) VALUE 08.45.            
000840     05  WRK-TAXA-FAIXA-2         PIC 9(02)V9(02) VALUE 11.40.            
000850     05  WRK-TAXA-FAIXA-3         PIC 9(05)       VALUE 02818.            
000860     05  WRK-VALOR-MINIMO         PIC 9(05)       VALUE 04227.            
000870     05  WRK-VALOR-MAXIMO         PIC 9(05)       VALUE 50976.            
000880*----------------------------------------------------------------*        
000890*    PARCELAS DO CALCULO E VALOR TOTAL (DUAS DECIMAIS, TRUNCADO)          
000900*----------------------------------------------------------------*        
000910 01  WRK-PARCELAS.                                                        
000920     05  WRK-VALOR-1              PIC 9(07)V9(02) VALUE 0.                
000930     05  WRK-VALOR-2              PIC 9(07)V9(02) VALUE 0.                
000940     05  WRK-VALOR-3              PIC 9(07)V9(02) VALUE 0.                
000950     05  WRK-VALOR-SOMA           PIC 9(07)V9(02) VALUE 0.                
000960     05  WRK-VALOR-SOMA-PARTES REDEFINES WRK-VALOR-SOMA.                  
000970         10  WRK-VALOR-SOMA-INT   PIC 9(07).                              
000980         10  WRK-VALOR-SOMA-DEC   PIC 9(02).                              
000990     05  WRK-PESO-ECO             PIC 9(05) VALUE 0.                      
001000     05  WRK-PESO-ECO-PARTES REDEFINES WRK-PESO-ECO.                      
001010         10  WRK-PESO-ECO-MILHAR  PIC 9(02).                              
001020         10  WRK-PESO-ECO-RESTO   PIC 9(03).                              
001030*----------------------------------------------------------------*        
001040*    REGISTROS DE VEICULO/RESULTADO E TOTAIS DE CONTROLE                  
001050*----------------------------------------------------------------*        
001060 COPY COPY022A.                                                           
001070 COPY COPY023A.                                                           
001080*================================================================*        
001090 PROCEDURE DIVISION.                                                      
001100*----------------------------------------------------------------*        
001110*    PROCESSAMENTO PRINCIPAL                                              
001120*----------------------------------------------------------------*        
001130 0000-PROCESSAR                  SECTION.                                 
001140*----------------------------------------------------------------*        
001150     PERFORM 0001-ABRIR-ARQUIVOS     THRU 0001-FIM                        
001160     PERFORM 0002-LER-VEICULO        THRU 0002-FIM                        
001170     PERFORM 0003-PROCESSAR-REGISTRO THRU 0003-FIM                        
001180        UNTIL FIM-DE-ARQUIVO                                              
001190     PERFORM 0007-GRAVAR-TOTAIS      THRU 0007-FIM                        
001200     PERFORM 0008-FECHAR-ARQUIVOS    THRU 0008-FIM                        
001210     STOP RUN                                                             
001220     .                                                                    
001230*----------------------------------------------------------------*        
001240 0000-FIM.                       EXIT.                                    
001250*----------------------------------------------------------------*        
001260 0001-ABRIR-ARQUIVOS             SECTION.                                 
001270*----------------------------------------------------------------*        
001280     OPEN INPUT  ROADTAX-FILE                                             
001290     OPEN OUTPUT ROADTAX-RESULT-FILE                                      
001300     MOVE 0 TO CT-RECORD-COUNT CT-TOTAL-FINE CT-TOTAL-TAX                 
001310               CT-INVALID-PERSIDNO-COUNT                                  
001320     .                                                                    
001330*----------------------------------------------------------------*        
001340 0001-FIM.                       EXIT.                                    
001350*----------------------------------------------------------------*        
001360*    LEITURA SEQUENCIAL DO ARQUIVO DE VEICULOS                            
001370*----------------------------------------------------------------*        
001380 0002-LER-VEICULO                 SECTION.                                
001390*----------------------------------------------------------------*        
001400     READ ROADTAX-FILE INTO FD-REG-VEICULO                                
001410        AT END MOVE 'S' TO WRK-FIM-ARQUIVO                                
001420     END-READ                                                             
001430     IF NAO-FIM-DE-ARQUIVO                                                
001440        ADD 1 TO WRK-REG-LIDOS                                            
001450        MOVE FD-REG-VEICULO TO COPY022A-VEICULO                           
001460     END-IF                                                               
001470     .                                                                    
001480*----------------------------------------------------------------*        
001490 0002-FIM.                       EXIT.                                    
001500*----------------------------------------------------------------*        
001510*    APURA O IMPOSTO DE UM VEICULO POR COMPLETO                           
001520*----------------------------------------------------------------*        
001530 0003-PROCESSAR-REGISTRO          SECTION.                                
001540*----------------------------------------------------------------*        
001550     MOVE RV-PLATE      TO RR-PLATE                                       
001560     MOVE RV-WEIGHT-KG  TO RR-WEIGHT-KG WRK-PESO-ECO                      
001570     PERFORM 0004-CALCULAR-FAIXA-1    THRU 0004-FIM                       
001580     PERFORM 0005-CALCULAR-FAIXA-2    THRU 0005-FIM                       
001590     PERFORM 0006-CALCULAR-FAIXA-3    THRU 0006-FIM                       
001600     PERFORM 0040-CALCULAR-TOTAL      THRU 0040-FIM                       
001610     PERFORM 0060-GRAVAR-RESULTADO    THRU 0060-FIM                       
001620     PERFORM 0070-ACUMULAR-TOTAIS     THRU 0070-FIM                       
001630     PERFORM 0002-LER-VEICULO         THRU 0002-FIM                       
001640     .                                                                    
001650*----------------------------------------------------------------*        
001660 0003-FIM.                       EXIT.                                    
001670*----------------------------------------------------------------*        
001680*    FAIXA 1 - 0 A 1000 KG, TAXA 8,45/KG (ATE 1000 KG CHEIO)              
001690*----------------------------------------------------------------*        
001700 0004-CALCULAR-FAIXA-1            SECTION.                                
001710*----------------------------------------------------------------*        
001720     IF RV-WEIGHT-KG LESS THAN WRK-LIMITE-FAIXA-1                         
001730        COMPUTE WRK-VALOR-1 = RV-WEIGHT-KG * WRK-TAXA-FAIXA-1             
001740     ELSE                                                                 
001750        COMPUTE WRK-VALOR-1 =                                             
001760           WRK-LIMITE-FAIXA-1 * WRK-TAXA-FAIXA-1                          
001770     END-IF                                                               
001780     IF WRK-DEBUG-LIGADO                                                  
001790        DISPLAY 'RODTAX01 - VALOR FAIXA 1 = ' WRK-VALOR-1                 
001800     END-IF                                                               
001810     .                                                                    
001820*----------------------------------------------------------------*        
001830 0004-FIM.                       EXIT.                                    
001840*----------------------------------------------------------------*        
001850*    FAIXA 2 - 1000 A 3000 KG, TAXA 11,40/KG (ATE 2000 KG NELA)           
001860*----------------------------------------------------------------*        
001870 0005-CALCULAR-FAIXA-2            SECTION.                                
001880*----------------------------------------------------------------*        
001890     IF RV-WEIGHT-KG NOT GREATER THAN WRK-LIMITE-FAIXA-1                  
001900        MOVE 0 TO WRK-VALOR-2                                             
001910     ELSE                                                                 
001920        IF RV-WEIGHT-KG LESS THAN WRK-LIMITE-FAIXA-2                      
001930           COMPUTE WRK-VALOR-2 =                                          
001940              (RV-WEIGHT-KG - WRK-LIMITE-FAIXA-1)                         
001950                 * WRK-TAXA-FAIXA-2                                       
001960        ELSE                                                              
001970           COMPUTE WRK-VALOR-2 = 2000 * WRK-TAXA-FAIXA-2                  
001980        END-IF                                                            
001990     END-IF                                                               
002000     IF WRK-DEBUG-LIGADO                                                  
002010        DISPLAY 'RODTAX01 - VALOR FAIXA 2 = ' WRK-VALOR-2                 
002020     END-IF                                                               
002030     .                                                                    
002040*----------------------------------------------------------------*        
002050 0005-FIM.                       EXIT.                                    
002060*----------------------------------------------------------------*        
002070*    FAIXA 3 - ACIMA DE 3000 KG, 2818 POR TONELADA INICIADA               
002080*----------------------------------------------------------------*        
002090 0006-CALCULAR-FAIXA-3            SECTION.                                
002100*----------------------------------------------------------------*        
002110     IF RV-WEIGHT-KG NOT GREATER THAN WRK-LIMITE-FAIXA-2                  
002120        MOVE 0 TO WRK-VALOR-3                                             
002130        MOVE 0 TO WRK-TONS-INICIADAS                                      
002140     ELSE                                                                 
002150        SUBTRACT WRK-LIMITE-FAIXA-2 FROM RV-WEIGHT-KG                     
002160           GIVING WRK-TONS-ACIMA                                          
002170        DIVIDE WRK-TONS-ACIMA BY 1000                                     
002180           GIVING WRK-TONS-INICIADAS                                      
002190           REMAINDER WRK-RESTO-TONELADA                                   
002200        IF WRK-RESTO-TONELADA GREATER THAN 0                              
002210           ADD 1 TO WRK-TONS-INICIADAS                                    
002220        END-IF                                                            
002230        COMPUTE WRK-VALOR-3 =                                             
002240           WRK-TONS-INICIADAS * WRK-TAXA-FAIXA-3                          
002250     END-IF                                                               
002260     IF WRK-DEBUG-LIGADO                                                  
002270        DISPLAY 'RODTAX01 - TONELADAS INICIADAS = '                       
002280                WRK-TONS-INICIADAS                                        
002290        DISPLAY 'RODTAX01 - VALOR FAIXA 3 = ' WRK-VALOR-3                 
002300     END-IF                                                               
002310     .                                                                    
002320*----------------------------------------------------------------*        
002330 0006-FIM.                       EXIT.                                    
002340*----------------------------------------------------------------*        
002350*    SOMA AS TRES PARCELAS, APLICA O PISO/TETO E TRUNCA                   
002360*----------------------------------------------------------------*        
002370 0040-CALCULAR-TOTAL              SECTION.                                
002380*----------------------------------------------------------------*        
002390     ADD WRK-VALOR-1 WRK-VALOR-2 WRK-VALOR-3 GIVING WRK-VALOR-SOMA        
002400     IF WRK-VALOR-SOMA-INT LESS THAN WRK-VALOR-MINIMO                     
002410        MOVE WRK-VALOR-MINIMO TO WRK-VALOR-SOMA-INT                       
002420     ELSE                                                                 
002430        IF WRK-VALOR-SOMA-INT GREATER THAN WRK-VALOR-MAXIMO               
002440           MOVE WRK-VALOR-MAXIMO TO WRK-VALOR-SOMA-INT                    
002450        END-IF                                                            
002460     END-IF                                                               
002470     MOVE WRK-VALOR-SOMA-INT TO RR-TAX-DUE                                
002480     .                                                                    
002490*----------------------------------------------------------------*        
002500 0040-FIM.                       EXIT.                                    
002510*----------------------------------------------------------------*        
002520*    GRAVA O REGISTRO DE RESULTADO NO ARQUIVO DE SAIDA                    
002530*----------------------------------------------------------------*        
002540 0060-GRAVAR-RESULTADO            SECTION.                                
002550*----------------------------------------------------------------*        
002560     MOVE COPY022A-RESULTADO TO FD-REG-RESULTADO                          
002570     WRITE FD-REG-RESULTADO                                               
002580     END-WRITE                                                            
002590     IF WRK-FS-SAIDA NOT EQUAL '00'                                       
002600        DISPLAY 'RODTAX01 - ERRO NA GRAVACAO DO RESULTADO'                
002610        DISPLAY 'RODTAX01 - FILE STATUS: ' WRK-FS-SAIDA                   
002620     END-IF                                                               
002630     .                                                                    
002640*----------------------------------------------------------------*        
002650 0060-FIM.                       EXIT.                                    
002660*----------------------------------------------------------------*        
002670*    ACUMULA OS TOTAIS DE CONTROLE DO LOTE                                
002680*----------------------------------------------------------------*        
002690 0070-ACUMULAR-TOTAIS             SECTION.                                
002700*----------------------------------------------------------------*        
002710     ADD 1          TO CT-RECORD-COUNT                                    
002720     ADD RR-TAX-DUE  TO CT-TOTAL-TAX                                      
002730     .                                                                    
002740*----------------------------------------------------------------*        
002750 0070-FIM.                       EXIT.                                    
002760*----------------------------------------------------------------*        
002770*    GRAVA O TRAILER DE TOTAIS NO FIM DO LOTE                             
002780*----------------------------------------------------------------*        
002790 0007-GRAVAR-TOTAIS               SECTION.                                
002800*----------------------------------------------------------------*        
002810     IF CT-RECORD-COUNT EQUAL 0                                           
002820        MOVE 'S' TO CT-LOTE-VAZIO                                         
002830     ELSE                                                                 
002840        MOVE 'N' TO CT-LOTE-VAZIO                                         
002850     END-IF                                                               
002860     IF CT-LOTE-SEM-REGISTROS                                             
002870        DISPLAY 'RODTAX01 - LOTE SEM REGISTROS DE VEICULO'                
002880     END-IF                                                               
002890     MOVE COPY023A-REGISTRO TO FD-REG-RESULTADO                           
002900     WRITE FD-REG-RESULTADO                                               
002910     .                                                                    
002920*----------------------------------------------------------------*        
002930 0007-FIM.                       EXIT.                                    
002940*----------------------------------------------------------------*        
002950 0008-FECHAR-ARQUIVOS             SECTION.                                
002960*----------------------------------------------------------------*        
002970     IF WRK-DEBUG-LIGADO                                                  
002980        DISPLAY 'RODTAX01 - TOTAL DE REGISTROS LIDOS = '                  
002990                WRK-REG-LIDOS                                             
003000     END-IF                                                               
003010     CLOSE ROADTAX-FILE                                                   
003020     CLOSE ROADTAX-RESULT-FILE                                            
003030     .                                                                    
003040*----------------------------------------------------------------*        
003050 0008-FIM.                       EXIT.                                    
