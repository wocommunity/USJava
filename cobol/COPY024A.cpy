000100*================================================================*        
000110* BOOK........: COPY024A                                                  
000120* DESCRICAO...: INTERFACE DE PESQUISA DE FAIXA DE PUNICAO                 
000130*               (PASSADA ENTRE OS CALCULADORES E O PUNLOOK1)              
000140* PROGRAMADOR.: JOSE ROBERTO - COBOLDICAS                                 
000150* DATA........: 02/05/1988                                                
000160* TAMANHO.....: 00218                                                     
000170*----------------------------------------------------------------*        
000180* PT-ROW-COUNT      = QTE DE FAIXAS MONTADAS NA TABELA (1 A 13)           
000190* PT-TIER-LOWER      = LIMITE INFERIOR DA FAIXA (TEOR/VELOCIDADE)         
000200* PT-TIER-FINE       = MULTA DA FAIXA EM COROAS (ISK)                     
000210* PT-TIER-MONTHS     = MESES SEM HABILITACAO DA FAIXA                     
000220* PT-TIER-POINTS     = PONTOS DE PENALIDADE DA FAIXA (0-4)                
000230* PT-MEASURED-VALUE  = VALOR MEDIDO A PESQUISAR NA TABELA                 
000240* PT-MATCHED         = S/N SE ENCONTROU FAIXA                             
000250* PT-OUT-FINE        = MULTA DA FAIXA ENCONTRADA (0 SE NAO ACHOU)         
000260* PT-OUT-MONTHS      = MESES SEM HABILITACAO DA FAIXA ENCONTRADA          
000270* PT-OUT-POINTS      = PONTOS DA FAIXA ENCONTRADA                         
000280*----------------------------------------------------------------*        
000290* A PESQUISA E FEITA DA ULTIMA FAIXA (MAIOR LIMITE) PARA A                
000300* PRIMEIRA: VENCE A PRIMEIRA FAIXA, DE CIMA PARA BAIXO, CUJO              
000310* LIMITE INFERIOR SEJA MENOR OU IGUAL AO VALOR MEDIDO.                    
000320*----------------------------------------------------------------*        
000330* HISTORICO DE ALTERACOES                                                 
000340* 02/05/1988 JRS CHAMADO 0012 - CRIACAO DO BOOK (8 FAIXAS)                
000350* 07/08/1996 JRS CHAMADO 1290 - AMPLIADO PARA 13 FAIXAS                   
000360*                (TABELAS DE VELOCIDADE CHEGAM A 13 LINHAS)               
000370* 24/01/1999 AMC CHAMADO 2041 - REVISAO BUGAY2K - SEM IMPACTO             
000380*================================================================*        
000390 01  COPY024A-HEADER.                                                     
000400     05  COPY024A-COD-BOOK       PIC X(08) VALUE 'COPY024A'.              
000410     05  COPY024A-TAM-BOOK       PIC 9(05) VALUE 00218.                   
000420 01  COPY024A-REGISTRO.                                                   
000430     05  PT-ROW-COUNT             PIC 9(02) COMP.                         
000440     05  PT-TIER-TABLE OCCURS 13 TIMES.                                   
000450         10  PT-TIER-LOWER        PIC 9(03)V9(02).                        
000460         10  PT-TIER-LOWER-PARTES REDEFINES PT-TIER-LOWER.                
000470             15  PT-TIER-LOWER-INT  PIC 9(03).                            
000480             15  PT-TIER-LOWER-DEC  PIC 9(02).                            
000490         10  PT-TIER-FINE         PIC 9(07).                              
000500         10  PT-TIER-MONTHS       PIC 9(02).                              
000510         10  PT-TIER-POINTS       PIC 9(01).                              
000520     05  PT-MEASURED-VALUE        PIC 9(03)V9(02).                        
000530     05  PT-MEASURED-PRESENT      PIC X(01).                              
000540     05  PT-MATCHED               PIC X(01).                              
000550         88  PT-FAIXA-ENCONTRADA          VALUE 'S'.                      
000560         88  PT-FAIXA-NAO-ENCONTRADA      VALUE 'N'.                      
000570     05  PT-OUT-FINE              PIC 9(07).                              
000580     05  PT-OUT-MONTHS            PIC 9(02).                              
000590     05  PT-OUT-POINTS            PIC 9(01).                              
000600     05  FILLER                   PIC X(04).                              
