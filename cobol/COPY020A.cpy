000100*================================================================*        
000110* BOOK........: COPY020A                                                  
000120* DESCRICAO...: LAYOUT DO REGISTRO DE INFRACAO DE TRANSITO                
000130*               (ARQUIVO DE ENTRADA DO MOTOR DE PUNICAO)                  
000140* PROGRAMADOR.: JOSE ROBERTO - COBOLDICAS                                 
000150* DATA........: 11/03/1988                                                
000160* TAMANHO.....: 00046                                                     
000170*----------------------------------------------------------------*        
000180* VR-CASE-ID          = NUMERO DO AUTO/PROCESSO                           
000190* VR-PERSIDNO         = NUMERO DE IDENTIFICACAO DO INFRATOR               
000200*                       (KENNITALA - 10 DIGITOS, SEM TRACO)               
000210* VR-VIOLATION-TYPE   = TIPO DE INFRACAO A=ALCOOL D=DROGA                 
000220*                       S=EXCESSO DE VELOCIDADE                           
000230* VR-MEASURE-TYPE     = TIPO DE MEDICAO (SO ALCOOL)                       
000240*                       B=AR EXPIRADO  L=SANGUE                           
000250* VR-DRUG-CODE        = NOME DA DROGA (SO DROGA), JUSTIF. A ESQ.          
000260* VR-SPEED-LIMIT      = LIMITE DE VELOCIDADE SINALIZADO (SO VEL)          
000270* VR-MEASURED-VALUE   = VALOR MEDIDO (TEOR, NG/ML OU KM/H)                
000280* VR-FIRST-OFFENCE    = Y=PRIMEIRA INFRACAO N=REINCIDENTE (ALC)           
000290*----------------------------------------------------------------*        
000300* HISTORICO DE ALTERACOES                                                 
000310* 11/03/1988 JRS CHAMADO 0001 - CRIACAO DO BOOK                           
000320* 02/09/1991 JRS CHAMADO 0118 - AJUSTE TAMANHO CAMPO DROGA                
000330* 24/01/1999 AMC CHAMADO 2041 - REVISAO BUGAY2K - SEM IMPACTO             
000340*                (CAMPOS NUMERICOS DESTE BOOK NAO CONTEM ANO)             
000350*================================================================*        
000360 01  COPY020A-HEADER.                                                     
000370     05  COPY020A-COD-BOOK       PIC X(08) VALUE 'COPY020A'.              
000380     05  COPY020A-TAM-BOOK       PIC 9(05) VALUE 00046.                   
000390 01  COPY020A-REGISTRO.                                                   
000400     05  VR-CASE-ID              PIC X(10).                               
000410     05  VR-PERSIDNO             PIC X(10).                               
000420     05  VR-VIOLATION-TYPE       PIC X(01).                               
000430     05  VR-MEASURE-TYPE         PIC X(01).                               
000440     05  VR-DRUG-CODE            PIC X(10).                               
000450     05  VR-SPEED-LIMIT          PIC 9(03).                               
000460     05  VR-MEASURED-VALUE       PIC 9(03)V9(02).                         
000470     05  VR-MEASURED-PARTES REDEFINES VR-MEASURED-VALUE.                  
000480         10  VR-MEASURED-INTEIRO PIC 9(03).                               
000490         10  VR-MEASURED-DECIMO  PIC 9(02).                               
000500     05  VR-FIRST-OFFENCE        PIC X(01).                               
000510     05  FILLER                  PIC X(05).                               
