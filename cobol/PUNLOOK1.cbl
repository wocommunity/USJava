000100*================================================================*        
000110* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS                                  
000120* DESCRICAO..: PESQUISA DE FAIXA DE PUNICAO (BUSCA DA MAIOR FAIXA         
000130*              CUJO LIMITE INFERIOR NAO SUPERE O VALOR MEDIDO)            
000140* NOME.......: PUNLOOK1                                                   
000150*================================================================*        
000160 IDENTIFICATION DIVISION.                                                 
000170 PROGRAM-ID.    PUNLOOK1.                                                 
000180 AUTHOR.        JOSE ROBERTO.                                             
000190 INSTALLATION.  UMFERDARSTOFA - CPD MULTAS E IMPOSTO RODOVIARIO.          
000200 DATE-WRITTEN.  02/05/1988.                                               
000210 DATE-COMPILED.                                                           
000220 SECURITY.      CONFIDENCIAL - USO INTERNO UMFERDARSTOFA.                 
000230*----------------------------------------------------------------*        
000240*    HISTORICO DE ALTERACOES                                              
000250*----------------------------------------------------------------*        
000260* 02/05/1988 JRS CHAMADO 0012 - PROGRAMA ORIGINAL, BUSCA LINEAR           
000270*                ADAPTADA PARA PESQUISA DE FAIXA DE TABELA FIXA.          
000280* 14/09/1990 JRS CHAMADO 0140 - PESQUISA PASSA A PARTIR DA ULTIMA         
000290*                LINHA (FAIXA MAIS ALTA) PARA A PRIMEIRA, EM VEZ          
000300*                DE PESQUISA SEQUENCIAL DO INICIO.                        
000310* 07/08/1996 JRS CHAMADO 1290 - TABELA AMPLIADA PARA 13 FAIXAS,           
000320*                SUBSCRITO PASSA A SER COMP.                              
000330* 24/01/1999 AMC CHAMADO 2041 - REVISAO BUGAY2K - SEM IMPACTO             
000340*                (ROTINA NAO MANIPULA DATAS).                             
000350* 03/04/2003 LFM CHAMADO 3320 - INCLUIDO TRATAMENTO DE FAIXA SEM          
000360*              VALOR MEDIDO INFORMADO (PT-MEASURED-PRESENT = 'N'),        
000370*              USADO PELO CALCULADOR DE VELOCIDADE.                       
000380*================================================================*        
000390 ENVIRONMENT DIVISION.                                                    
000400 CONFIGURATION SECTION.                                                   
000410 SOURCE-COMPUTER. IBM-370.                                                
000420 OBJECT-COMPUTER. IBM-370.                                                
000430 SPECIAL-NAMES.                                                           
000440     C01 IS TOP-OF-FORM                                                   
000450     CLASS CLASSE-NUMERICA IS '0' THRU '9'                                
000460     UPSI-0 ON STATUS IS WRK-DEBUG-LIGADO                                 
000470            OFF STATUS IS WRK-DEBUG-DESLIGADO.                            
000480*================================================================*        
000490 DATA DIVISION.                                                           
000500 WORKING-STORAGE SECTION.                                                 
000510 01  WRK-SUBSCRITOS.                                                      
000520     05  WRK-IDX                 PIC 9(02) COMP.                          
000530     05  FILLER                  PIC X(02).                               
000540*                                                                         
000550 01  WRK-MEASURED-ECO            PIC 9(03)V9(02) VALUE ZEROS.             
000560 01  WRK-MEASURED-ECO-PARTES REDEFINES WRK-MEASURED-ECO.                  
000570     05  WRK-MEASURED-ECO-INT    PIC 9(03).                               
000580     05  WRK-MEASURED-ECO-DEC    PIC 9(02).                               
000590*                                                                         
000600 01  WRK-DEBUG-AREA.                                                      
000610     05  WRK-DEBUG-IDX           PIC 9(02) VALUE ZEROS.                   
000620 01  WRK-DEBUG-AREA-ALFA REDEFINES WRK-DEBUG-AREA.                        
000630     05  WRK-DEBUG-IDX-ALFA      PIC X(02).                               
000640*================================================================*        
000650 LINKAGE SECTION.                                                         
000660*    INTERFACE DE PESQUISA DE FAIXA DE PUNICAO                            
000670 COPY COPY024A.                                                           
000680*================================================================*        
000690 PROCEDURE DIVISION USING COPY024A-REGISTRO.                              
000700*----------------------------------------------------------------*        
000710*    PROCESSAMENTO PRINCIPAL                                              
000720*----------------------------------------------------------------*        
000730 0000-PESQUISAR                  SECTION.                                 
000740*----------------------------------------------------------------*        
000750     MOVE 'N' TO PT-MATCHED                                               
000760     MOVE 0   TO PT-OUT-FINE PT-OUT-MONTHS PT-OUT-POINTS                  
000770     MOVE PT-MEASURED-VALUE TO WRK-MEASURED-ECO                           
000780*                                                                         
000790     IF PT-MEASURED-PRESENT EQUAL 'S'                                     
000800        AND PT-ROW-COUNT GREATER THAN 0                                   
000810        MOVE PT-ROW-COUNT TO WRK-IDX                                      
000820        PERFORM 0001-VERIFICAR-FAIXA THRU 0001-FIM                        
000830           UNTIL PT-FAIXA-ENCONTRADA OR WRK-IDX LESS THAN 1               
000840     END-IF                                                               
000850     GOBACK                                                               
000860     .                                                                    
000870*----------------------------------------------------------------*        
000880 0000-FIM.                       EXIT.                                    
000890*----------------------------------------------------------------*        
000900*    TESTA A FAIXA CORRENTE E DESCE PARA A ANTERIOR SE NAO BATER          
000910*----------------------------------------------------------------*        
000920 0001-VERIFICAR-FAIXA            SECTION.                                 
000930*----------------------------------------------------------------*        
000940     MOVE WRK-IDX TO WRK-DEBUG-IDX                                        
000950     IF WRK-DEBUG-LIGADO                                                  
000960        DISPLAY 'PUNLOOK1 - TESTANDO FAIXA ' WRK-DEBUG-IDX-ALFA           
000970     END-IF                                                               
000980*                                                                         
000990     IF PT-TIER-LOWER(WRK-IDX) NOT GREATER THAN PT-MEASURED-VALUE         
001000        MOVE 'S'                    TO PT-MATCHED                         
001010        MOVE PT-TIER-FINE(WRK-IDX)   TO PT-OUT-FINE                       
001020        MOVE PT-TIER-MONTHS(WRK-IDX) TO PT-OUT-MONTHS                     
001030        MOVE PT-TIER-POINTS(WRK-IDX) TO PT-OUT-POINTS                     
001040     ELSE                                                                 
001050        SUBTRACT 1 FROM WRK-IDX                                           
001060     END-IF                                                               
001070     .                                                                    
001080*----------------------------------------------------------------*        
001090 0001-FIM.                       EXIT.                                    
