000100*================================================================*        
000110* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS                                  
000120* DESCRICAO..: VALIDACAO E DECODIFICACAO DE PERSIDNO (KENNITALA)          
000130* NOME.......: VALIDNO1                                                   
000140*================================================================*        
000150 IDENTIFICATION DIVISION.                                                 
000160 PROGRAM-ID.    VALIDNO1.                                                 
000170 AUTHOR.        JOSE ROBERTO.                                             
000180 INSTALLATION.  UMFERDARSTOFA - CPD MULTAS E IMPOSTO RODOVIARIO.          
000190 DATE-WRITTEN.  15/03/1988.                                               
000200 DATE-COMPILED.                                                           
000210 SECURITY.      CONFIDENCIAL - USO INTERNO UMFERDARSTOFA.                 
000220*----------------------------------------------------------------*        
000230*    HISTORICO DE ALTERACOES                                              
000240*----------------------------------------------------------------*        
000250* 15/03/1988 JRS CHAMADO 0002 - PROGRAMA ORIGINAL. VALIDA O               
000260*                DIGITO VERIFICADOR DO PERSIDNO PELO METODO               
000270*                MODULO 11, NOS MOLDES DO VALIDADOR DE CPF.               
000280* 02/09/1989 JRS CHAMADO 0051 - CORRIGIDO LACO DE LIMPEZA QUE             
000290*                NAO TRATAVA ESPACO A DIREITA DO CAMPO DE ENTRADA.        
000300* 19/05/1993 JRS CHAMADO 0335 - INCLUIDA CLASSIFICACAO DE PESSOA          
000310*                JURIDICA (1O DIGITO ENTRE 4 E 7).                        
000320* 30/11/1994 JRS CHAMADO 0716 - INCLUIDA DERIVACAO DE DATA DE             
000330*                NASCIMENTO A PARTIR DO PERSIDNO (SO P/ FISICA).          
000340* 07/08/1996 JRS CHAMADO 1291 - AJUSTE NO CALCULO DO SECULO: O            
000350*                10O DIGITO '0' PASSA A INDICAR SECULO 2000.              
000360* 24/01/1999 AMC CHAMADO 2041 - REVISAO BUGAY2K. CONFIRMADO QUE           
000370*                PN-BIRTH-YEAR JA E CAMPO DE 4 DIGITOS E QUE O            
000380*                SECULO E DERIVADO DO 10O DIGITO, NAO DO RELOGIO          
000390*                DO SISTEMA - NENHUM AJUSTE DE CODIGO NECESSARIO.         
000400* 11/06/2001 LFM CHAMADO 2977 - INCLUIDA CHAVE DE DEPURACAO               
000410*                (UPSI-0) PARA RASTREAR DIGITO A DIGITO EM                
000420*                AMBIENTE DE HOMOLOGACAO.                                 
000430*================================================================*        
000440 ENVIRONMENT DIVISION.                                                    
000450 CONFIGURATION SECTION.                                                   
000460 SOURCE-COMPUTER. IBM-370.                                                
000470 OBJECT-COMPUTER. IBM-370.                                                
000480 SPECIAL-NAMES.                                                           
000490     C01 IS TOP-OF-FORM                                                   
000500     CLASS CLASSE-NUMERICA IS '0' THRU '9'                                
000510     UPSI-0 ON STATUS IS WRK-DEBUG-LIGADO                                 
000520            OFF STATUS IS WRK-DEBUG-DESLIGADO.                            
000530*================================================================*        
000540 DATA DIVISION.                                                           
000550 WORKING-STORAGE SECTION.                                                 
000560*----------------------------------------------------------------*        
000570*    AREAS DE TRABALHO DA LIMPEZA E EXTRACAO DE DIGITOS                   
000580*----------------------------------------------------------------*        
000590 01  WRK-CONTADORES.                                                      
000600     05  WRK-I                   PIC 9(02) COMP.                          
000610     05  WRK-LEN                 PIC 9(02) COMP.                          
000620     05  WRK-SOMA                PIC 9(04) COMP.                          
000630     05  WRK-QUOC                PIC 9(04) COMP.                          
000640     05  FILLER                  PIC X(02).                               
000650*                                                                         
000660 01  WRK-PERSIDNO-LIMPO          PIC X(10) VALUE SPACES.                  
000670 01  WRK-DIGITOS REDEFINES WRK-PERSIDNO-LIMPO.                            
000680     05  WRK-DIGITO              PIC 9(01) OCCURS 10 TIMES.               
000690*                                                                         
000700 77  WRK-CHAR                    PIC X(01) VALUE SPACE.                   
000710 77  WRK-RESTO                   PIC 9(02) VALUE ZEROS.                   
000720 77  WRK-DV                      PIC 9(02) VALUE ZEROS.                   
000730 77  WRK-CENTURY                 PIC 9(02) COMP VALUE ZEROS.              
000740*                                                                         
000750 01  WRK-PESOS.                                                           
000760     05  WRK-PESO                PIC 9(01) OCCURS 8 TIMES.                
000770     05  FILLER                  PIC X(02).                               
000780 01  WRK-PESOS-ECO REDEFINES WRK-PESOS.                                   
000790     05  WRK-PESOS-ECO-LINHA     PIC X(10).                               
000800*================================================================*        
000810 LINKAGE SECTION.                                                         
000820*    INTERFACE DE VALIDACAO DO PERSIDNO                                   
000830 COPY COPY025A.                                                           
000840*================================================================*        
000850 PROCEDURE DIVISION USING COPY025A-REGISTRO.                              
000860*----------------------------------------------------------------*        
000870*    PROCESSAMENTO PRINCIPAL                                              
000880*----------------------------------------------------------------*        
000890 0000-VALIDAR                    SECTION.                                 
000900*----------------------------------------------------------------*        
000910     MOVE SPACES              TO PN-VALID PN-INDIVIDUAL PN-COMPANY        
000920     MOVE ZEROS                TO PN-BIRTH-YEAR PN-BIRTH-MONTH            
000930                                  PN-BIRTH-DAY                            
000940*                                                                         
000950     PERFORM 0010-CARREGAR-PESOS    THRU 0010-FIM                         
000960     PERFORM 0020-LIMPAR-ENTRADA    THRU 0020-FIM                         
000970     PERFORM 0030-VERIFICAR-TAMANHO THRU 0030-FIM                         
000980     IF NOT PN-PERSIDNO-INVALIDO                                          
000990        PERFORM 0040-CALC-DIGITO-VERIF THRU 0040-FIM                      
001000     END-IF                                                               
001010     IF PN-PERSIDNO-VALIDO                                                
001020        PERFORM 0050-CLASSIFICAR    THRU 0050-FIM                         
001030        PERFORM 0060-DERIVAR-NASCIMENTO THRU 0060-FIM                     
001040     END-IF                                                               
001050     GOBACK                                                               
001060     .                                                                    
001070*----------------------------------------------------------------*        
001080 0000-FIM.                       EXIT.                                    
001090*----------------------------------------------------------------*        
001100*    CARREGAR OS PESOS DO CALCULO MODULO 11 (3,2,7,6,5,4,3,2)             
001110*----------------------------------------------------------------*        
001120 0010-CARREGAR-PESOS             SECTION.                                 
001130*----------------------------------------------------------------*        
001140     MOVE 3 TO WRK-PESO(1)                                                
001150     MOVE 2 TO WRK-PESO(2)                                                
001160     MOVE 7 TO WRK-PESO(3)                                                
001170     MOVE 6 TO WRK-PESO(4)                                                
001180     MOVE 5 TO WRK-PESO(5)                                                
001190     MOVE 4 TO WRK-PESO(6)                                                
001200     MOVE 3 TO WRK-PESO(7)                                                
001210     MOVE 2 TO WRK-PESO(8)                                                
001220     IF WRK-DEBUG-LIGADO                                                  
001230        DISPLAY 'VALIDNO1 - PESOS CARREGADOS ' WRK-PESOS-ECO-LINHA        
001240     END-IF                                                               
001250     .                                                                    
001260*----------------------------------------------------------------*        
001270 0010-FIM.                       EXIT.                                    
001280*----------------------------------------------------------------*        
001290*    LIMPAR TRACOS E ESPACOS DO PERSIDNO RECEBIDO                         
001300*----------------------------------------------------------------*        
001310 0020-LIMPAR-ENTRADA             SECTION.                                 
001320*----------------------------------------------------------------*        
001330     MOVE 1 TO WRK-I                                                      
001340     MOVE 0 TO WRK-LEN                                                    
001350     MOVE SPACES TO WRK-PERSIDNO-LIMPO                                    
001360     PERFORM 0021-EXTRAIR-DIGITO THRU 0021-FIM                            
001370        UNTIL WRK-I GREATER 10                                            
001380     .                                                                    
001390*----------------------------------------------------------------*        
001400 0020-FIM.                       EXIT.                                    
001410*----------------------------------------------------------------*        
001420 0021-EXTRAIR-DIGITO             SECTION.                                 
001430*----------------------------------------------------------------*        
001440     MOVE PN-PERSIDNO(WRK-I:1) TO WRK-CHAR                                
001450     IF WRK-CHAR IS CLASSE-NUMERICA                                       
001460        ADD 1 TO WRK-LEN                                                  
001470        IF WRK-LEN NOT GREATER 10                                         
001480           MOVE WRK-CHAR TO WRK-PERSIDNO-LIMPO(WRK-LEN:1)                 
001490        END-IF                                                            
001500     END-IF                                                               
001510     IF WRK-DEBUG-LIGADO                                                  
001520        DISPLAY 'VALIDNO1 - POSICAO ' WRK-I ' CARACTER [' WRK-CHAR        
001530                ']'                                                       
001540     END-IF                                                               
001550     ADD 1 TO WRK-I                                                       
001560     .                                                                    
001570*----------------------------------------------------------------*        
001580 0021-FIM.                       EXIT.                                    
001590*----------------------------------------------------------------*        
001600*    O PERSIDNO SO E VALIDO COM EXATAMENTE 10 DIGITOS NUMERICOS           
001610*----------------------------------------------------------------*        
001620 0030-VERIFICAR-TAMANHO          SECTION.                                 
001630*----------------------------------------------------------------*        
001640     IF WRK-LEN EQUAL 10 AND WRK-PERSIDNO-LIMPO IS NUMERIC                
001650        MOVE 'S' TO PN-VALID                                              
001660     ELSE                                                                 
001670        MOVE 'N' TO PN-VALID                                              
001680        MOVE 'N' TO PN-INDIVIDUAL                                         
001690        MOVE 'N' TO PN-COMPANY                                            
001700     END-IF                                                               
001710     .                                                                    
001720*----------------------------------------------------------------*        
001730 0030-FIM.                       EXIT.                                    
001740*----------------------------------------------------------------*        
001750*    CALCULO DO DIGITO VERIFICADOR (MODULO 11)                            
001760*    DV = 11 - (SOMA DOS 8 PRIMEIROS DIGITOS * PESO  MOD 11)              
001770*    SE O RESULTADO FOR 11, O DIGITO VERIFICADOR E ZERO                   
001780*----------------------------------------------------------------*        
001790 0040-CALC-DIGITO-VERIF          SECTION.                                 
001800*----------------------------------------------------------------*        
001810     MOVE 0 TO WRK-SOMA                                                   
001820     MOVE 1 TO WRK-I                                                      
001830     PERFORM 0041-SOMAR-PESO THRU 0041-FIM                                
001840        UNTIL WRK-I GREATER 8                                             
001850     DIVIDE WRK-SOMA BY 11 GIVING WRK-QUOC REMAINDER WRK-RESTO            
001860     IF WRK-RESTO EQUAL 0                                                 
001870        MOVE 0 TO WRK-DV                                                  
001880     ELSE                                                                 
001890        COMPUTE WRK-DV = 11 - WRK-RESTO                                   
001900     END-IF                                                               
001910     IF WRK-DV EQUAL WRK-DIGITO(9)                                        
001920        MOVE 'S' TO PN-VALID                                              
001930     ELSE                                                                 
001940        MOVE 'N' TO PN-VALID                                              
001950        MOVE 'N' TO PN-INDIVIDUAL                                         
001960        MOVE 'N' TO PN-COMPANY                                            
001970     END-IF                                                               
001980     .                                                                    
001990*----------------------------------------------------------------*        
002000 0040-FIM.                       EXIT.                                    
002010*----------------------------------------------------------------*        
002020 0041-SOMAR-PESO                 SECTION.                                 
002030*----------------------------------------------------------------*        
002040     COMPUTE WRK-SOMA = WRK-SOMA +                                        
002050             (WRK-DIGITO(WRK-I) * WRK-PESO(WRK-I))                        
002060     ADD 1 TO WRK-I                                                       
002070     .                                                                    
002080*----------------------------------------------------------------*        
002090 0041-FIM.                       EXIT.                                    
002100*----------------------------------------------------------------*        
002110*    CLASSIFICAR PESSOA FISICA (1O DIGITO < 4) OU JURIDICA                
002120*    (1O DIGITO ENTRE 4 E 7) - 8 E 9 FICAM SEM CLASSIFICACAO              
002130*----------------------------------------------------------------*        
002140 0050-CLASSIFICAR                SECTION.                                 
002150*----------------------------------------------------------------*        
002160     IF WRK-DIGITO(1) LESS THAN 4                                         
002170        MOVE 'S' TO PN-INDIVIDUAL                                         
002180        MOVE 'N' TO PN-COMPANY                                            
002190     ELSE                                                                 
002200        IF WRK-DIGITO(1) GREATER THAN 3 AND                               
002210           WRK-DIGITO(1) LESS THAN 8                                      
002220           MOVE 'N' TO PN-INDIVIDUAL                                      
002230           MOVE 'S' TO PN-COMPANY                                         
002240        ELSE                                                              
002250           MOVE 'N' TO PN-INDIVIDUAL                                      
002260           MOVE 'N' TO PN-COMPANY                                         
002270        END-IF                                                            
002280     END-IF                                                               
002290     .                                                                    
002300*----------------------------------------------------------------*        
002310 0050-FIM.                       EXIT.                                    
002320*----------------------------------------------------------------*        
002330*    DERIVAR DIA/MES/ANO DE NASCIMENTO (SO PARA PESSOA FISICA)            
002340*    DIGITOS 1-2 = DIA, 3-4 = MES, 5-6 = ANO (2 DIGITOS)                  
002350*    DIGITO 10   = MARCADOR DE SECULO ('0'=2000, OUTRO='1'+DIGITO)        
002360*----------------------------------------------------------------*        
002370 0060-DERIVAR-NASCIMENTO         SECTION.                                 
002380*----------------------------------------------------------------*        
002390     IF PN-INDIVIDUAL NOT EQUAL 'S'                                       
002400        MOVE ZEROS TO PN-BIRTH-YEAR PN-BIRTH-MONTH PN-BIRTH-DAY           
002410     ELSE                                                                 
002420        IF WRK-DIGITO(10) EQUAL 0                                         
002430           MOVE 20 TO WRK-CENTURY                                         
002440        ELSE                                                              
002450           COMPUTE WRK-CENTURY = 10 + WRK-DIGITO(10)                      
002460        END-IF                                                            
002470        COMPUTE PN-BIRTH-YEAR = (WRK-CENTURY * 100) +                     
002480                (WRK-DIGITO(5) * 10) + WRK-DIGITO(6)                      
002490        COMPUTE PN-BIRTH-MONTH = (WRK-DIGITO(3) * 10) +                   
002500                WRK-DIGITO(4)                                             
002510        COMPUTE PN-BIRTH-DAY = (WRK-DIGITO(1) * 10) +                     
002520                WRK-DIGITO(2)                                             
002530     END-IF                                                               
002540     .                                                                    
002550*----------------------------------------------------------------*        
002560 0060-FIM.                       EXIT.                                    
