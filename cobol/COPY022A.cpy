000100*================================================================*        
000110* BOOK........: COPY022A                                                  
000120* DESCRICAO...: LAYOUT DOS REGISTROS DE IMPOSTO RODOVIARIO                
000130*               (ENTRADA E SAIDA DO CALCULO DE IMPOSTO POR PESO)          
000140* PROGRAMADOR.: JOSE ROBERTO - COBOLDICAS                                 
000150* DATA........: 18/04/1988                                                
000160* TAMANHO.....: VEICULO 00019  RESULTADO 00025                            
000170*----------------------------------------------------------------*        
000180* RV-PLATE             = PLACA/IDENTIFICADOR DO VEICULO                   
000190* RV-WEIGHT-KG         = PESO DO VEICULO EM QUILOGRAMAS                   
000200* RR-PLATE             = PLACA (ECO DA ENTRADA)                           
000210* RR-WEIGHT-KG         = PESO (ECO DA ENTRADA)                            
000220* RR-TAX-DUE           = IMPOSTO DEVIDO EM COROAS (ISK), INTEIRO          
000230*----------------------------------------------------------------*        
000240* HISTORICO DE ALTERACOES                                                 
000250* 18/04/1988 JRS CHAMADO 0007 - CRIACAO DO BOOK                           
000260* 30/11/1994 JRS CHAMADO 0712 - FAIXA 3 PASSA A SER POR TONELADA          
000270*                INICIADA (ANTES POR TONELADA COMPLETA)                   
000280* 24/01/1999 AMC CHAMADO 2041 - REVISAO BUGAY2K - SEM IMPACTO             
000290*================================================================*        
000300 01  COPY022A-HEADER.                                                     
000310     05  COPY022A-COD-BOOK       PIC X(08) VALUE 'COPY022A'.              
000320     05  COPY022A-TAM-BOOK-VEI   PIC 9(05) VALUE 00019.                   
000330     05  COPY022A-TAM-BOOK-RES   PIC 9(05) VALUE 00025.                   
000340 01  COPY022A-VEICULO.                                                    
000350     05  RV-PLATE                PIC X(08).                               
000360     05  RV-WEIGHT-KG            PIC 9(05).                               
000370     05  FILLER                  PIC X(06).                               
000380 01  COPY022A-RESULTADO.                                                  
000390     05  RR-PLATE                PIC X(08).                               
000400     05  RR-WEIGHT-KG            PIC 9(05).                               
000410     05  RR-WEIGHT-TON REDEFINES RR-WEIGHT-KG.                            
000420         10  RR-WEIGHT-TON-INT   PIC 9(02).                               
000430         10  RR-WEIGHT-TON-RESTO PIC 9(03).                               
000440     05  RR-TAX-DUE              PIC 9(06).                               
000450     05  FILLER                  PIC X(06).                               
