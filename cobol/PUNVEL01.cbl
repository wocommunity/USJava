000100*================================================================*        
000110* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS                                  
000120* DESCRICAO..: CALCULO DA PUNICAO POR EXCESSO DE VELOCIDADE               
000130*              (PESQUISA POR LIMITE SINALIZADO DA VIA)                    
000140* NOME.......: PUNVEL01                                                   
000150*================================================================*        
000160 IDENTIFICATION DIVISION.                                                 
000170 PROGRAM-ID.    PUNVEL01.                                                 
000180 AUTHOR.        JOSE ROBERTO.                                             
000190 INSTALLATION.  UMFERDARSTOFA - CPD MULTAS E IMPOSTO RODOVIARIO.          
000200 DATE-WRITTEN.  22/08/1988.                                               
000210 DATE-COMPILED.                                                           
000220 SECURITY.      CONFIDENCIAL - USO INTERNO UMFERDARSTOFA.                 
000230*----------------------------------------------------------------*        
000240*    HISTORICO DE ALTERACOES                                              
000250*----------------------------------------------------------------*        
000260* 22/08/1988 JRS CHAMADO 0040 - PROGRAMA ORIGINAL, LIMITES DE             
000270*                30 E 50 KM/H (SINALIZACAO URBANA).                       
000280* 03/03/1992 JRS CHAMADO 0201 - INCLUIDOS LIMITES DE 35, 60 E 70          
000290*                KM/H (SINALIZACAO DE RODOVIA SECUNDARIA).                
000300* 07/08/1996 JRS CHAMADO 1290 - INCLUIDOS LIMITES DE 80 E 90 KM/H         
000310*                (RODOVIA PRINCIPAL) - TABELA CHEGA A 13 FAIXAS.          
000320* 24/01/1999 AMC CHAMADO 2041 - REVISAO BUGAY2K - SEM IMPACTO.            
000330* 11/06/2001 LFM CHAMADO 2977 - PASSA A DELEGAR A PESQUISA DE             
000340*                FAIXA AO SUBPROGRAMA COMUM PUNLOOK1.                     
000350* 18/02/2004 LFM CHAMADO 3401 - INCLUIDA CRITICA DE VALOR MEDIDO          
000360*                AUSENTE (VR-MEASURED-VALUE = ZERO -> ERRO 05).           
000370*================================================================*        
000380 ENVIRONMENT DIVISION.                                                    
000390 CONFIGURATION SECTION.                                                   
000400 SOURCE-COMPUTER. IBM-370.                                                
000410 OBJECT-COMPUTER. IBM-370.                                                
000420 SPECIAL-NAMES.                                                           
000430     C01 IS TOP-OF-FORM                                                   
000440     CLASS CLASSE-NUMERICA IS '0' THRU '9'                                
000450     UPSI-0 ON STATUS IS WRK-DEBUG-LIGADO                                 
000460            OFF STATUS IS WRK-DEBUG-DESLIGADO.                            
000470*================================================================*        
000480 DATA DIVISION.                                                           
000490 WORKING-STORAGE SECTION.                                                 
000500 01  WRK-SUBSCRITOS.                                                      
000510     05  WRK-IDX                 PIC 9(02) COMP.                          
000520     05  FILLER                  PIC X(02).                               
000530*----------------------------------------------------------------*        
000540*    TABELA 1 - LIMITE SINALIZADO 30 KM/H (9 FAIXAS)                      
000550*----------------------------------------------------------------*        
000560 01  WRK-TAB-L30-LIT.                                                     
000570     05  FILLER PIC 9(03)V9(02) VALUE 036.00.                             
000580     05  FILLER PIC 9(07)       VALUE 0005000.                            
000590     05  FILLER PIC 9(02)       VALUE 00.                                 
000600     05  FILLER PIC 9(01)       VALUE 0.                                  
000610     05  FILLER PIC 9(03)V9(02) VALUE 041.00.                             
000620     05  FILLER PIC 9(07)       VALUE 0010000.                            
000630     05  FILLER PIC 9(02)       VALUE 00.                                 
000640     05  FILLER PIC 9(01)       VALUE 0.                                  
000650     05  FILLER PIC 9(03)V9(02) VALUE 046.00.                             
000660     05  FILLER PIC 9(07)       VALUE 0015000.                            
000670     05  FILLER PIC 9(02)       VALUE 00.                                 
000680     05  FILLER PIC 9(01)       VALUE 1.                                  
000690     05  FILLER PIC 9(03)V9(02) VALUE 051.00.                             
000700     05  FILLER PIC 9(07)       VALUE 0020000.                            
000710     05  FILLER PIC 9(02)       VALUE 00.                                 
000720     05  FILLER PIC 9(01)       VALUE 2.                                  
000730     05  FILLER PIC 9(03)V9(02) VALUE 056.00.                             
000740     05  FILLER PIC 9(07)       VALUE 0025000.                            
000750     05  FILLER PIC 9(02)       VALUE 00.                                 
000760     05  FILLER PIC 9(01)       VALUE 3.                                  
000770     05  FILLER PIC 9(03)V9(02) VALUE 061.00.                             
000780     05  FILLER PIC 9(07)       VALUE 0045000.                            
000790     05  FILLER PIC 9(02)       VALUE 03.                                 
000800     05  FILLER PIC 9(01)       VALUE 3.                                  
000810     05  FILLER PIC 9(03)V9(02) VALUE 066.00.                             
000820     05  FILLER PIC 9(07)       VALUE 0055000.                            
000830     05  FILLER PIC 9(02)       VALUE 03.                                 
000840     05  FILLER PIC 9(01)       VALUE 3.                                  
000850     05  FILLER PIC 9(03)V9(02) VALUE 071.00.                             
000860     05  FILLER PIC 9(07)       VALUE 0070000.                            
000870     05  FILLER PIC 9(02)       VALUE 03.                                 
000880     05  FILLER PIC 9(01)       VALUE 3.                                  
000890     05  FILLER PIC 9(03)V9(02) VALUE 076.00.                             
000900     05  FILLER PIC 9(07)       VALUE 0000000.                            
000910     05  FILLER PIC 9(02)       VALUE 00.                                 
000920     05  FILLER PIC 9(01)       VALUE 4.                                  
000930 01  WRK-TAB-L30 REDEFINES WRK-TAB-L30-LIT.                               
000940     05  WRK-TAB1-LINHA          OCCURS 9 TIMES.                          
000950         10  WRK-TAB1-LOWER       PIC 9(03)V9(02).                        
000960         10  WRK-TAB1-FINE        PIC 9(07).                              
000970         10  WRK-TAB1-MONTHS      PIC 9(02).                              
000980         10  WRK-TAB1-POINTS      PIC 9(01).                              
000990*----------------------------------------------------------------*        
001000*    TABELA 2 - LIMITE SINALIZADO 35 KM/H (10 FAIXAS)                     
001010*----------------------------------------------------------------*        
001020 01  WRK-TAB-L35-LIT.                                                     
001030     05  FILLER PIC 9(03)V9(02) VALUE 041.00.                             
001040     05  FILLER PIC 9(07)       VALUE 0005000.                            
001050     05  FILLER PIC 9(02)       VALUE 00.                                 
001060     05  FILLER PIC 9(01)       VALUE 0.                                  
001070     05  FILLER PIC 9(03)V9(02) VALUE 046.00.                             
001080     05  FILLER PIC 9(07)       VALUE 0010000.                            
001090     05  FILLER PIC 9(02)       VALUE 00.                                 
001100     05  FILLER PIC 9(01)       VALUE 0.                                  
001110     05  FILLER PIC 9(03)V9(02) VALUE 051.00.                             
001120     05  FILLER PIC 9(07)       VALUE 0015000.                            
001130     05  FILLER PIC 9(02)       VALUE 00.                                 
001140     05  FILLER PIC 9(01)       VALUE 1.                                  
001150     05  FILLER PIC 9(03)V9(02) VALUE 056.00.                             
001160     05  FILLER PIC 9(07)       VALUE 0020000.                            
001170     05  FILLER PIC 9(02)       VALUE 00.                                 
001180     05  FILLER PIC 9(01)       VALUE 2.                                  
001190     05  FILLER PIC 9(03)V9(02) VALUE 061.00.                             
001200     05  FILLER PIC 9(07)       VALUE 0025000.                            
001210     05  FILLER PIC 9(02)       VALUE 00.                                 
001220     05  FILLER PIC 9(01)       VALUE 3.                                  
001230     05  FILLER PIC 9(03)V9(02) VALUE 066.00.                             
001240     05  FILLER PIC 9(07)       VALUE 0045000.                            
001250     05  FILLER PIC 9(02)       VALUE 00.                                 
001260     05  FILLER PIC 9(01)       VALUE 3.                                  
001270     05  FILLER PIC 9(03)V9(02) VALUE 071.00.                             
001280     05  FILLER PIC 9(07)       VALUE 0050000.                            
001290     05  FILLER PIC 9(02)       VALUE 03.                                 
001300     05  FILLER PIC 9(01)       VALUE 3.                                  
001310     05  FILLER PIC 9(03)V9(02) VALUE 076.00.                             
001320     05  FILLER PIC 9(07)       VALUE 0055000.                            
001330     05  FILLER PIC 9(02)       VALUE 03.                                 
001340     05  FILLER PIC 9(01)       VALUE 3.                                  
001350     05  FILLER PIC 9(03)V9(02) VALUE 081.00.                             
001360     05  FILLER PIC 9(07)       VALUE 0070000.                            
001370     05  FILLER PIC 9(02)       VALUE 03.                                 
001380     05  FILLER PIC 9(01)       VALUE 3.                                  
001390     05  FILLER PIC 9(03)V9(02) VALUE 086.00.                             
001400     05  FILLER PIC 9(07)       VALUE 0000000.                            
001410     05  FILLER PIC 9(02)       VALUE 00.                                 
001420     05  FILLER PIC 9(01)       VALUE 4.                                  
001430 01  WRK-TAB-L35 REDEFINES WRK-TAB-L35-LIT.                               
001440     05  WRK-TAB2-LINHA          OCCURS 10 TIMES.                         
001450         10  WRK-TAB2-LOWER       PIC 9(03)V9(02).                        
001460         10  WRK-TAB2-FINE        PIC 9(07).                              
001470         10  WRK-TAB2-MONTHS      PIC 9(02).                              
001480         10  WRK-TAB2-POINTS      PIC 9(01).                              
001490*----------------------------------------------------------------*        
001500*    TABELA 3 - LIMITE SINALIZADO 50 KM/H (13 FAIXAS)                     
001510*----------------------------------------------------------------*        
001520 01  WRK-TAB-L50-LIT.                                                     
001530     05  FILLER PIC 9(03)V9(02) VALUE 056.00.                             
001540     05  FILLER PIC 9(07)       VALUE 0005000.                            
001550     05  FILLER PIC 9(02)       VALUE 00.                                 
001560     05  FILLER PIC 9(01)       VALUE 0.                                  
001570     05  FILLER PIC 9(03)V9(02) VALUE 061.00.                             
001580     05  FILLER PIC 9(07)       VALUE 0010000.                            
001590     05  FILLER PIC 9(02)       VALUE 00.                                 
001600     05  FILLER PIC 9(01)       VALUE 0.                                  
001610     05  FILLER PIC 9(03)V9(02) VALUE 066.00.                             
001620     05  FILLER PIC 9(07)       VALUE 0015000.                            
001630     05  FILLER PIC 9(02)       VALUE 00.                                 
001640     05  FILLER PIC 9(01)       VALUE 0.                                  
001650     05  FILLER PIC 9(03)V9(02) VALUE 071.00.                             
001660     05  FILLER PIC 9(07)       VALUE 0020000.                            
001670     05  FILLER PIC 9(02)       VALUE 00.                                 
001680     05  FILLER PIC 9(01)       VALUE 0.                                  
001690     05  FILLER PIC 9(03)V9(02) VALUE 076.00.                             
001700     05  FILLER PIC 9(07)       VALUE 0025000.                            
001710     05  FILLER PIC 9(02)       VALUE 00.                                 
001720     05  FILLER PIC 9(01)       VALUE 1.                                  
001730     05  FILLER PIC 9(03)V9(02) VALUE 081.00.                             
001740     05  FILLER PIC 9(07)       VALUE 0030000.                            
001750     05  FILLER PIC 9(02)       VALUE 00.                                 
001760     05  FILLER PIC 9(01)       VALUE 2.                                  
001770     05  FILLER PIC 9(03)V9(02) VALUE 086.00.                             
001780     05  FILLER PIC 9(07)       VALUE 0040000.                            
001790     05  FILLER PIC 9(02)       VALUE 00.                                 
001800     05  FILLER PIC 9(01)       VALUE 3.                                  
001810     05  FILLER PIC 9(03)V9(02) VALUE 091.00.                             
001820     05  FILLER PIC 9(07)       VALUE 0050000.                            
001830     05  FILLER PIC 9(02)       VALUE 00.                                 
001840     05  FILLER PIC 9(01)       VALUE 3.                                  
001850     05  FILLER PIC 9(03)V9(02) VALUE 096.00.                             
001860     05  FILLER PIC 9(07)       VALUE 0060000.                            
001870     05  FILLER PIC 9(02)       VALUE 00.                                 
001880     05  FILLER PIC 9(01)       VALUE 3.                                  
001890     05  FILLER PIC 9(03)V9(02) VALUE 101.00.                             
001900     05  FILLER PIC 9(07)       VALUE 0090000.                            
001910     05  FILLER PIC 9(02)       VALUE 03.                                 
001920     05  FILLER PIC 9(01)       VALUE 3.                                  
001930     05  FILLER PIC 9(03)V9(02) VALUE 111.00.                             
001940     05  FILLER PIC 9(07)       VALUE 0110000.                            
001950     05  FILLER PIC 9(02)       VALUE 03.                                 
001960     05  FILLER PIC 9(01)       VALUE 3.                                  
001970     05  FILLER PIC 9(03)V9(02) VALUE 121.00.                             
001980     05  FILLER PIC 9(07)       VALUE 0130000.                            
001990     05  FILLER PIC 9(02)       VALUE 03.                                 
002000     05  FILLER PIC 9(01)       VALUE 3.                                  
002010     05  FILLER PIC 9(03)V9(02) VALUE 131.00.                             
002020     05  FILLER PIC 9(07)       VALUE 0000000.                            
002030     05  FILLER PIC 9(02)       VALUE 00.                                 
002040     05  FILLER PIC 9(01)       VALUE 4.                                  
002050 01  WRK-TAB-L50 REDEFINES WRK-TAB-L50-LIT.                               
002060     05  WRK-TAB3-LINHA          OCCURS 13 TIMES.                         
002070         10  WRK-TAB3-LOWER       PIC 9(03)V9(02).                        
002080         10  WRK-TAB3-FINE        PIC 9(07).                              
002090         10  WRK-TAB3-MONTHS      PIC 9(02).                              
002100         10  WRK-TAB3-POINTS      PIC 9(01).                              
002110*----------------------------------------------------------------*        
002120*    TABELA 4 - LIMITE SINALIZADO 60 KM/H (12 FAIXAS)                     
002130*----------------------------------------------------------------*        
002140 01  WRK-TAB-L60-LIT.                                                     
002150     05  FILLER PIC 9(03)V9(02) VALUE 066.00.                             
002160     05  FILLER PIC 9(07)       VALUE 0005000.                            
002170     05  FILLER PIC 9(02)       VALUE 00.                                 
002180     05  FILLER PIC 9(01)       VALUE 0.                                  
002190     05  FILLER PIC 9(03)V9(02) VALUE 071.00.                             
002200     05  FILLER PIC 9(07)       VALUE 0010000.                            
002210     05  FILLER PIC 9(02)       VALUE 00.                                 
002220     05  FILLER PIC 9(01)       VALUE 0.                                  
002230     05  FILLER PIC 9(03)V9(02) VALUE 076.00.                             
002240     05  FILLER PIC 9(07)       VALUE 0015000.                            
002250     05  FILLER PIC 9(02)       VALUE 00.                                 
002260     05  FILLER PIC 9(01)       VALUE 0.                                  
002270     05  FILLER PIC 9(03)V9(02) VALUE 081.00.                             
002280     05  FILLER PIC 9(07)       VALUE 0020000.                            
002290     05  FILLER PIC 9(02)       VALUE 00.                                 
002300     05  FILLER PIC 9(01)       VALUE 0.                                  
002310     05  FILLER PIC 9(03)V9(02) VALUE 086.00.                             
002320     05  FILLER PIC 9(07)       VALUE 0030000.                            
002330     05  FILLER PIC 9(02)       VALUE 00.                                 
002340     05  FILLER PIC 9(01)       VALUE 1.                                  
002350     05  FILLER PIC 9(03)V9(02) VALUE 091.00.                             
002360     05  FILLER PIC 9(07)       VALUE 0040000.                            
002370     05  FILLER PIC 9(02)       VALUE 00.                                 
002380     05  FILLER PIC 9(01)       VALUE 2.                                  
002390     05  FILLER PIC 9(03)V9(02) VALUE 096.00.                             
002400     05  FILLER PIC 9(07)       VALUE 0050000.                            
002410     05  FILLER PIC 9(02)       VALUE 00.                                 
002420     05  FILLER PIC 9(01)       VALUE 3.                                  
002430     05  FILLER PIC 9(03)V9(02) VALUE 101.00.                             
002440     05  FILLER PIC 9(07)       VALUE 0060000.                            
002450     05  FILLER PIC 9(02)       VALUE 00.                                 
002460     05  FILLER PIC 9(01)       VALUE 3.                                  
002470     05  FILLER PIC 9(03)V9(02) VALUE 111.00.                             
002480     05  FILLER PIC 9(07)       VALUE 0080000.                            
002490     05  FILLER PIC 9(02)       VALUE 01.                                 
002500     05  FILLER PIC 9(01)       VALUE 3.                                  
002510     05  FILLER PIC 9(03)V9(02) VALUE 121.00.                             
002520     05  FILLER PIC 9(07)       VALUE 0110000.                            
002530     05  FILLER PIC 9(02)       VALUE 03.                                 
002540     05  FILLER PIC 9(01)       VALUE 3.                                  
002550     05  FILLER PIC 9(03)V9(02) VALUE 131.00.                             
002560     05  FILLER PIC 9(07)       VALUE 0130000.                            
002570     05  FILLER PIC 9(02)       VALUE 03.                                 
002580     05  FILLER PIC 9(01)       VALUE 3.                                  
002590     05  FILLER PIC 9(03)V9(02) VALUE 141.00.                             
002600     05  FILLER PIC 9(07)       VALUE 0000000.                            
002610     05  FILLER PIC 9(02)       VALUE 00.                                 
002620     05  FILLER PIC 9(01)       VALUE 4.                                  
002630 01  WRK-TAB-L60 REDEFINES WRK-TAB-L60-LIT.                               
002640     05  WRK-TAB4-LINHA          OCCURS 12 TIMES.                         
002650         10  WRK-TAB4-LOWER       PIC 9(03)V9(02).                        
002660         10  WRK-TAB4-FINE        PIC 9(07).                              
002670         10  WRK-TAB4-MONTHS      PIC 9(02).                              
002680         10  WRK-TAB4-POINTS      PIC 9(01).                              
002690*----------------------------------------------------------------*        
002700*    TABELA 5 - LIMITE SINALIZADO 70 KM/H (11 FAIXAS)                     
002710*----------------------------------------------------------------*        
002720 01  WRK-TAB-L70-LIT.                                                     
002730     05  FILLER PIC 9(03)V9(02) VALUE 076.00.                             
002740     05  FILLER PIC 9(07)       VALUE 0005000.                            
002750     05  FILLER PIC 9(02)       VALUE 00.                                 
002760     05  FILLER PIC 9(01)       VALUE 0.                                  
002770     05  FILLER PIC 9(03)V9(02) VALUE 081.00.                             
002780     05  FILLER PIC 9(07)       VALUE 0010000.                            
002790     05  FILLER PIC 9(02)       VALUE 00.                                 
002800     05  FILLER PIC 9(01)       VALUE 0.                                  
002810     05  FILLER PIC 9(03)V9(02) VALUE 086.00.                             
002820     05  FILLER PIC 9(07)       VALUE 0015000.                            
002830     05  FILLER PIC 9(02)       VALUE 00.                                 
002840     05  FILLER PIC 9(01)       VALUE 0.                                  
002850     05  FILLER PIC 9(03)V9(02) VALUE 091.00.                             
002860     05  FILLER PIC 9(07)       VALUE 0030000.                            
002870     05  FILLER PIC 9(02)       VALUE 00.                                 
002880     05  FILLER PIC 9(01)       VALUE 0.                                  
002890     05  FILLER PIC 9(03)V9(02) VALUE 096.00.                             
002900     05  FILLER PIC 9(07)       VALUE 0040000.                            
002910     05  FILLER PIC 9(02)       VALUE 00.                                 
002920     05  FILLER PIC 9(01)       VALUE 1.                                  
002930     05  FILLER PIC 9(03)V9(02) VALUE 101.00.                             
002940     05  FILLER PIC 9(07)       VALUE 0050000.                            
002950     05  FILLER PIC 9(02)       VALUE 00.                                 
002960     05  FILLER PIC 9(01)       VALUE 2.                                  
002970     05  FILLER PIC 9(03)V9(02) VALUE 111.00.                             
002980     05  FILLER PIC 9(07)       VALUE 0060000.                            
002990     05  FILLER PIC 9(02)       VALUE 00.                                 
003000     05  FILLER PIC 9(01)       VALUE 3.                                  
003010     05  FILLER PIC 9(03)V9(02) VALUE 121.00.                             
003020     05  FILLER PIC 9(07)       VALUE 0080000.                            
003030     05  FILLER PIC 9(02)       VALUE 01.                                 
003040     05  FILLER PIC 9(01)       VALUE 3.                                  
003050     05  FILLER PIC 9(03)V9(02) VALUE 131.00.                             
003060     05  FILLER PIC 9(07)       VALUE 0110000.                            
003070     05  FILLER PIC 9(02)       VALUE 02.                                 
003080     05  FILLER PIC 9(01)       VALUE 3.                                  
003090     05  FILLER PIC 9(03)V9(02) VALUE 141.00.                             
003100     05  FILLER PIC 9(07)       VALUE 0140000.                            
003110     05  FILLER PIC 9(02)       VALUE 03.                                 
003120     05  FILLER PIC 9(01)       VALUE 3.                                  
003130     05  FILLER PIC 9(03)V9(02) VALUE 151.00.                             
003140     05  FILLER PIC 9(07)       VALUE 0000000.                            
003150     05  FILLER PIC 9(02)       VALUE 00.                                 
003160     05  FILLER PIC 9(01)       VALUE 4.                                  
003170 01  WRK-TAB-L70 REDEFINES WRK-TAB-L70-LIT.                               
003180     05  WRK-TAB5-LINHA          OCCURS 11 TIMES.                         
003190         10  WRK-TAB5-LOWER       PIC 9(03)V9(02).                        
003200         10  WRK-TAB5-FINE        PIC 9(07).                              
003210         10  WRK-TAB5-MONTHS      PIC 9(02).                              
003220         10  WRK-TAB5-POINTS      PIC 9(01).                              
003230*----------------------------------------------------------------*        
003240*    TABELA 6 - LIMITE SINALIZADO 80 KM/H (10 FAIXAS)                     
003250*----------------------------------------------------------------*        
003260 01  WRK-TAB-L80-LIT.                                                     
003270     05  FILLER PIC 9(03)V9(02) VALUE 086.00.                             
003280     05  FILLER PIC 9(07)       VALUE 0010000.                            
003290     05  FILLER PIC 9(02)       VALUE 00.                                 
003300     05  FILLER PIC 9(01)       VALUE 0.                                  
003310     05  FILLER PIC 9(03)V9(02) VALUE 091.00.                             
003320     05  FILLER PIC 9(07)       VALUE 0020000.                            
003330     05  FILLER PIC 9(02)       VALUE 00.                                 
003340     05  FILLER PIC 9(01)       VALUE 0.                                  
003350     05  FILLER PIC 9(03)V9(02) VALUE 096.00.                             
003360     05  FILLER PIC 9(07)       VALUE 0030000.                            
003370     05  FILLER PIC 9(02)       VALUE 00.                                 
003380     05  FILLER PIC 9(01)       VALUE 0.                                  
003390     05  FILLER PIC 9(03)V9(02) VALUE 101.00.                             
003400     05  FILLER PIC 9(07)       VALUE 0050000.                            
003410     05  FILLER PIC 9(02)       VALUE 00.                                 
003420     05  FILLER PIC 9(01)       VALUE 1.                                  
003430     05  FILLER PIC 9(03)V9(02) VALUE 111.00.                             
003440     05  FILLER PIC 9(07)       VALUE 0060000.                            
003450     05  FILLER PIC 9(02)       VALUE 00.                                 
003460     05  FILLER PIC 9(01)       VALUE 2.                                  
003470     05  FILLER PIC 9(03)V9(02) VALUE 121.00.                             
003480     05  FILLER PIC 9(07)       VALUE 0080000.                            
003490     05  FILLER PIC 9(02)       VALUE 00.                                 
003500     05  FILLER PIC 9(01)       VALUE 3.                                  
003510     05  FILLER PIC 9(03)V9(02) VALUE 131.00.                             
003520     05  FILLER PIC 9(07)       VALUE 0110000.                            
003530     05  FILLER PIC 9(02)       VALUE 01.                                 
003540     05  FILLER PIC 9(01)       VALUE 3.                                  
003550     05  FILLER PIC 9(03)V9(02) VALUE 141.00.                             
003560     05  FILLER PIC 9(07)       VALUE 0140000.                            
003570     05  FILLER PIC 9(02)       VALUE 02.                                 
003580     05  FILLER PIC 9(01)       VALUE 3.                                  
003590     05  FILLER PIC 9(03)V9(02) VALUE 151.00.                             
003600     05  FILLER PIC 9(07)       VALUE 0150000.                            
003610     05  FILLER PIC 9(02)       VALUE 03.                                 
003620     05  FILLER PIC 9(01)       VALUE 3.                                  
003630     05  FILLER PIC 9(03)V9(02) VALUE 161.00.                             
003640     05  FILLER PIC 9(07)       VALUE 0000000.                            
003650     05  FILLER PIC 9(02)       VALUE 00.                                 
003660     05  FILLER PIC 9(01)       VALUE 4.                                  
003670 01  WRK-TAB-L80 REDEFINES WRK-TAB-L80-LIT.                               
003680     05  WRK-TAB6-LINHA          OCCURS 10 TIMES.                         
003690         10  WRK-TAB6-LOWER       PIC 9(03)V9(02).                        
003700         10  WRK-TAB6-FINE        PIC 9(07).                              
003710         10  WRK-TAB6-MONTHS      PIC 9(02).                              
003720         10  WRK-TAB6-POINTS      PIC 9(01).                              
003730*----------------------------------------------------------------*        
003740*    TABELA 7 - LIMITE SINALIZADO 90 KM/H (9 FAIXAS)                      
003750*----------------------------------------------------------------*        
003760 01  WRK-TAB-L90-LIT.                                                     
003770     05  FILLER PIC 9(03)V9(02) VALUE 096.00.                             
003780     05  FILLER PIC 9(07)       VALUE 0010000.                            
003790     05  FILLER PIC 9(02)       VALUE 00.                                 
003800     05  FILLER PIC 9(01)       VALUE 0.                                  
003810     05  FILLER PIC 9(03)V9(02) VALUE 101.00.                             
003820     05  FILLER PIC 9(07)       VALUE 0030000.                            
003830     05  FILLER PIC 9(02)       VALUE 00.                                 
003840     05  FILLER PIC 9(01)       VALUE 0.                                  
003850     05  FILLER PIC 9(03)V9(02) VALUE 111.00.                             
003860     05  FILLER PIC 9(07)       VALUE 0050000.                            
003870     05  FILLER PIC 9(02)       VALUE 00.                                 
003880     05  FILLER PIC 9(01)       VALUE 1.                                  
003890     05  FILLER PIC 9(03)V9(02) VALUE 121.00.                             
003900     05  FILLER PIC 9(07)       VALUE 0070000.                            
003910     05  FILLER PIC 9(02)       VALUE 00.                                 
003920     05  FILLER PIC 9(01)       VALUE 2.                                  
003930     05  FILLER PIC 9(03)V9(02) VALUE 131.00.                             
003940     05  FILLER PIC 9(07)       VALUE 0090000.                            
003950     05  FILLER PIC 9(02)       VALUE 00.                                 
003960     05  FILLER PIC 9(01)       VALUE 3.                                  
003970     05  FILLER PIC 9(03)V9(02) VALUE 141.00.                             
003980     05  FILLER PIC 9(07)       VALUE 0130000.                            
003990     05  FILLER PIC 9(02)       VALUE 01.                                 
004000     05  FILLER PIC 9(01)       VALUE 3.                                  
004010     05  FILLER PIC 9(03)V9(02) VALUE 151.00.                             
004020     05  FILLER PIC 9(07)       VALUE 0140000.                            
004030     05  FILLER PIC 9(02)       VALUE 02.                                 
004040     05  FILLER PIC 9(01)       VALUE 3.                                  
004050     05  FILLER PIC 9(03)V9(02) VALUE 161.00.                             
004060     05  FILLER PIC 9(07)       VALUE 0150000.                            
004070     05  FILLER PIC 9(02)       VALUE 03.                                 
004080     05  FILLER PIC 9(01)       VALUE 3.                                  
004090     05  FILLER PIC 9(03)V9(02) VALUE 171.00.                             
004100     05  FILLER PIC 9(07)       VALUE 0000000.                            
004110     05  FILLER PIC 9(02)       VALUE 00.                                 
004120     05  FILLER PIC 9(01)       VALUE 4.                                  
004130 01  WRK-TAB-L90 REDEFINES WRK-TAB-L90-LIT.                               
004140     05  WRK-TAB7-LINHA          OCCURS 9 TIMES.                          
004150         10  WRK-TAB7-LOWER       PIC 9(03)V9(02).                        
004160         10  WRK-TAB7-FINE        PIC 9(07).                              
004170         10  WRK-TAB7-MONTHS      PIC 9(02).                              
004180         10  WRK-TAB7-POINTS      PIC 9(01).                              
004190*----------------------------------------------------------------*        
004200*    AREA DE TRABALHO DA PESQUISA DE FAIXA (LINKAGE DO PUNLOOK1)          
004210*----------------------------------------------------------------*        
004220 COPY COPY024A.                                                           
004230*================================================================*        
004240 LINKAGE SECTION.                                                         
004250*    INFRACAO RECEBIDA E RESULTADO A DEVOLVER                             
004260 COPY COPY020A.                                                           
004270 COPY COPY021A.                                                           
004280*================================================================*        
004290 PROCEDURE DIVISION USING COPY020A-REGISTRO                               
004300                          COPY021A-REGISTRO.                              
004310*----------------------------------------------------------------*        
004320*    PROCESSAMENTO PRINCIPAL                                              
004330*----------------------------------------------------------------*        
004340 0000-CALCULAR                   SECTION.                                 
004350*----------------------------------------------------------------*        
004360     MOVE '00' TO PR-ERROR-CODE                                           
004370     IF VR-MEASURED-VALUE EQUAL ZEROS                                     
004380        MOVE '05' TO PR-ERROR-CODE                                        
004390     ELSE                                                                 
004400        PERFORM 0001-MONTAR-TABELA THRU 0001-FIM                          
004410     END-IF                                                               
004420     IF PR-ERROR-CODE EQUAL '00'                                          
004430        PERFORM 0005-EXECUTAR-PESQUISA  THRU 0005-FIM                     
004440        PERFORM 0006-GRAVAR-RESULTADO   THRU 0006-FIM                     
004450     ELSE                                                                 
004460        MOVE 0 TO PR-FINE PR-MONTHS-NO-LICENSE                            
004470                          PR-PUNISHMENT-POINTS                            
004480        MOVE 'N' TO PR-MATCHED                                            
004490     END-IF                                                               
004500     GOBACK                                                               
004510     .                                                                    
004520*----------------------------------------------------------------*        
004530 0000-FIM.                       EXIT.                                    
004540*----------------------------------------------------------------*        
004550*    SELECIONA A TABELA PELO LIMITE SINALIZADO (CODIGO DE ERRO 03)        
004560*----------------------------------------------------------------*        
004570 0001-MONTAR-TABELA               SECTION.                                
004580*----------------------------------------------------------------*        
004590     EVALUATE VR-SPEED-LIMIT                                              
004600        WHEN 30                                                           
004610           MOVE 9  TO PT-ROW-COUNT                                        
004620           MOVE 1 TO WRK-IDX                                              
004630           PERFORM 0021-COPIAR-LINHA-1 THRU 0021-FIM                      
004640              UNTIL WRK-IDX GREATER 9                                     
004650        WHEN 35                                                           
004660           MOVE 10 TO PT-ROW-COUNT                                        
004670           MOVE 1 TO WRK-IDX                                              
004680           PERFORM 0022-COPIAR-LINHA-2 THRU 0022-FIM                      
004690              UNTIL WRK-IDX GREATER 10                                    
004700        WHEN 50                                                           
004710           MOVE 13 TO PT-ROW-COUNT                                        
004720           MOVE 1 TO WRK-IDX                                              
004730           PERFORM 0023-COPIAR-LINHA-3 THRU 0023-FIM                      
004740              UNTIL WRK-IDX GREATER 13                                    
004750        WHEN 60                                                           
004760           MOVE 12 TO PT-ROW-COUNT                                        
004770           MOVE 1 TO WRK-IDX                                              
004780           PERFORM 0024-COPIAR-LINHA-4 THRU 0024-FIM                      
004790              UNTIL WRK-IDX GREATER 12                                    
004800        WHEN 70                                                           
004810           MOVE 11 TO PT-ROW-COUNT                                        
004820           MOVE 1 TO WRK-IDX                                              
004830           PERFORM 0025-COPIAR-LINHA-5 THRU 0025-FIM                      
004840              UNTIL WRK-IDX GREATER 11                                    
004850        WHEN 80                                                           
004860           MOVE 10 TO PT-ROW-COUNT                                        
004870           MOVE 1 TO WRK-IDX                                              
004880           PERFORM 0026-COPIAR-LINHA-6 THRU 0026-FIM                      
004890              UNTIL WRK-IDX GREATER 10                                    
004900        WHEN 90                                                           
004910           MOVE 9  TO PT-ROW-COUNT                                        
004920           MOVE 1 TO WRK-IDX                                              
004930           PERFORM 0027-COPIAR-LINHA-7 THRU 0027-FIM                      
004940              UNTIL WRK-IDX GREATER 9                                     
004950        WHEN OTHER                                                        
004960           MOVE '03' TO PR-ERROR-CODE                                     
004970     END-EVALUATE                                                         
004980     .                                                                    
004990*----------------------------------------------------------------*        
005000 0001-FIM.                       EXIT.                                    
005010*----------------------------------------------------------------*        
005020 0021-COPIAR-LINHA-1             SECTION.                                 
005030*----------------------------------------------------------------*        
005040     MOVE WRK-TAB1-LINHA(WRK-IDX) TO PT-TIER-TABLE(WRK-IDX)               
005050     ADD 1 TO WRK-IDX                                                     
005060     .                                                                    
005070*----------------------------------------------------------------*        
005080 0021-FIM.                       EXIT.                                    
005090*----------------------------------------------------------------*        
005100 0022-COPIAR-LINHA-2             SECTION.                                 
005110*----------------------------------------------------------------*        
005120     MOVE WRK-TAB2-LINHA(WRK-IDX) TO PT-TIER-TABLE(WRK-IDX)               
005130     ADD 1 TO WRK-IDX                                                     
005140     .                                                                    
005150*----------------------------------------------------------------*        
005160 0022-FIM.                       EXIT.                                    
005170*----------------------------------------------------------------*        
005180 0023-COPIAR-LINHA-3             SECTION.                                 
005190*----------------------------------------------------------------*        
005200     MOVE WRK-TAB3-LINHA(WRK-IDX) TO PT-TIER-TABLE(WRK-IDX)               
005210     ADD 1 TO WRK-IDX                                                     
005220     .                                                                    
005230*----------------------------------------------------------------*        
005240 0023-FIM.                       EXIT.                                    
005250*----------------------------------------------------------------*        
005260 0024-COPIAR-LINHA-4             SECTION.                                 
005270*----------------------------------------------------------------*        
005280     MOVE WRK-TAB4-LINHA(WRK-IDX) TO PT-TIER-TABLE(WRK-IDX)               
005290     ADD 1 TO WRK-IDX                                                     
005300     .                                                                    
005310*----------------------------------------------------------------*        
005320 0024-FIM.                       EXIT.                                    
005330*----------------------------------------------------------------*        
005340 0025-COPIAR-LINHA-5             SECTION.                                 
005350*----------------------------------------------------------------*        
005360     MOVE WRK-TAB5-LINHA(WRK-IDX) TO PT-TIER-TABLE(WRK-IDX)               
005370     ADD 1 TO WRK-IDX                                                     
005380     .                                                                    
005390*----------------------------------------------------------------*        
005400 0025-FIM.                       EXIT.                                    
005410*----------------------------------------------------------------*        
005420 0026-COPIAR-LINHA-6             SECTION.                                 
005430*----------------------------------------------------------------*        
005440     MOVE WRK-TAB6-LINHA(WRK-IDX) TO PT-TIER-TABLE(WRK-IDX)               
005450     ADD 1 TO WRK-IDX                                                     
005460     .                                                                    
005470*----------------------------------------------------------------*        
005480 0026-FIM.                       EXIT.                                    
005490*----------------------------------------------------------------*        
005500 0027-COPIAR-LINHA-7             SECTION.                                 
005510*----------------------------------------------------------------*        
005520     MOVE WRK-TAB7-LINHA(WRK-IDX) TO PT-TIER-TABLE(WRK-IDX)               
005530     ADD 1 TO WRK-IDX                                                     
005540     .                                                                    
005550*----------------------------------------------------------------*        
005560 0027-FIM.                       EXIT.                                    
005570*----------------------------------------------------------------*        
005580*    CHAMA O SUBPROGRAMA COMUM DE PESQUISA DE FAIXA                       
005590*----------------------------------------------------------------*        
005600 0005-EXECUTAR-PESQUISA          SECTION.                                 
005610*----------------------------------------------------------------*        
005620     MOVE VR-MEASURED-VALUE TO PT-MEASURED-VALUE                          
005630     MOVE 'S' TO PT-MEASURED-PRESENT                                      
005640     IF WRK-DEBUG-LIGADO                                                  
005650        DISPLAY 'PUNVEL01 - LIMITE ' VR-SPEED-LIMIT ' FAIXAS '            
005660                PT-ROW-COUNT                                              
005670     END-IF                                                               
005680     CALL 'PUNLOOK1' USING COPY024A-REGISTRO                              
005690     .                                                                    
005700*----------------------------------------------------------------*        
005710 0005-FIM.                       EXIT.                                    
005720*----------------------------------------------------------------*        
005730*    GRAVA A MULTA/MESES/PONTOS ENCONTRADOS NO RESULTADO                  
005740*----------------------------------------------------------------*        
005750 0006-GRAVAR-RESULTADO           SECTION.                                 
005760*----------------------------------------------------------------*        
005770     MOVE PT-OUT-FINE   TO PR-FINE                                        
005780     MOVE PT-OUT-MONTHS TO PR-MONTHS-NO-LICENSE                           
005790     MOVE PT-OUT-POINTS TO PR-PUNISHMENT-POINTS                           
005800     IF PT-FAIXA-ENCONTRADA                                               
005810        MOVE 'Y' TO PR-MATCHED                                            
005820     ELSE                                                                 
005830        MOVE 'N' TO PR-MATCHED                                            
005840     END-IF                                                               
005850     .                                                                    
005860*----------------------------------------------------------------*        
005870 0006-FIM.                       EXIT.                                    
